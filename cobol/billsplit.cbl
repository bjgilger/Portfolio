000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.              BILLSPLIT.
000030 AUTHOR.                  S. KWABI.
000040 INSTALLATION.            LINDQUIST DATA SERVICES - DES MOINES.
000050 DATE-WRITTEN.            06/11/88.
000060 DATE-COMPILED.
000070 SECURITY.                UNCLASSIFIED - INTERNAL USE ONLY.
000080
000090***************************************************************
000100*  PROGRAM BILLSPLIT                                           *
000110*  RESTAURANT BILL SPLITTER.                                   *
000120*  READS A PARTY HEADER FOLLOWED BY ITS FRIEND DETAIL RECORDS   *
000130*  AND DIVIDES THE TOTAL BILL AMONG THE PARTY, WITH AN OPTIONAL *
000140*  "LUCKY FRIEND" WHO IS EXEMPTED FROM PAYING A SHARE.          *
000150***************************************************************
000160*                   C H A N G E   L O G                       *
000170*---------------------------------------------------------------
000180* 06/11/88  SK   ORIGINAL WRITE-UP, EVEN SPLIT ONLY.           *
000190* 06/29/88  SK   LUCKY FRIEND EXEMPTION ADDED.                 *
000200* 11/02/89  DW   ZERO/NEGATIVE FRIEND COUNT NOW REPORTED AS    *
000210*                "NO ONE JOINING" RATHER THAN SKIPPED SILENTLY.*
000220* 04/17/92  AL   PARTY TOTAL CONTROL LINE ADDED - REQUEST #133.*
000230* 09/02/98  SK   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS   *
000240*                PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF.     *
000250* 03/05/01  DW   REQUEST #256 - PAGE FOOTING RAISED TO 55.     *
000260***************************************************************
000270
000280 ENVIRONMENT DIVISION.
000290 CONFIGURATION SECTION.
000300 SPECIAL-NAMES.
000310     C01 IS TOP-OF-FORM.
000320
000330 INPUT-OUTPUT SECTION.
000340 FILE-CONTROL.
000350
000360     SELECT BILL-FILE
000370         ASSIGN TO BILLFILE
000380         ORGANIZATION IS LINE SEQUENTIAL.
000390
000400     SELECT BILL-PRTOUT
000410         ASSIGN TO BILLRPT
000420         ORGANIZATION IS LINE SEQUENTIAL.
000430
000440 DATA DIVISION.
000450 FILE SECTION.
000460
000470 FD  BILL-FILE
000480     LABEL RECORD IS STANDARD
000490     RECORD CONTAINS 80 CHARACTERS.
000500
000510 01  BH-REC.
000520     05  BH-FRIEND-COUNT     PIC 9(3).
000530     05  BH-TOTAL-BILL       PIC 9(7)V99.
000540     05  BH-LUCKY-FLAG       PIC X(1).
000550     05  BH-LUCKY-INDEX      PIC 9(3).
000560     05  FILLER              PIC X(64).
000570
000580* ALTERNATE VIEW OF THE HEADER RECORD - RESERVE TAG IS READ
000590* WHEN A GROUP CARD CARRIES A SPLIT-METHOD OVERRIDE.
000600 01  BH-REC-RESERVE-VIEW REDEFINES BH-REC.
000610     05  FILLER              PIC X(16).
000620     05  BH-RESERVE-TAG      PIC X(4).
000630     05  BH-RESERVE-AREA     PIC X(60).
000640
000650 01  FR-REC.
000660     05  FR-NAME             PIC X(20).
000670     05  FR-SHARE            PIC 9(7)V99.
000680     05  FILLER              PIC X(51).
000690
000700 FD  BILL-PRTOUT
000710     LABEL RECORD IS OMITTED
000720     RECORD CONTAINS 132 CHARACTERS
000730     LINAGE IS 60 WITH FOOTING AT 55
000740     DATA RECORD IS PRTLINE.
000750
000760 01  PRTLINE                 PIC X(132).
000770
000780 WORKING-STORAGE SECTION.
000790*    STANDALONE COUNTERS - NOT PART OF ANY REPORT OR RECORD
000800*    GROUP, SO THEY STAY OUT OF WORK-AREA BELOW.
000810 77  C-PCTR                  PIC 99        VALUE ZERO COMP.
000820 77  C-PARTY-CTR             PIC 9(5)      VALUE ZERO COMP.
000830 01  WORK-AREA.
000840     05  MORE-RECS           PIC XXX       VALUE "YES".
000850         88  NO-MORE-RECS    VALUE "NO ".
000860     05  WS-PARTY-VALID-SW   PIC X(1)      VALUE "Y".
000870         88  WS-PARTY-IS-VALID VALUE "Y".
000880     05  FILLER              PIC X(10)     VALUE SPACES.
000890
000900
000910 01  SHARE-WORK-AREA.
000920     05  WS-FRIEND-IDX       PIC 9(3)      VALUE ZERO COMP.
000930     05  WS-SHARE-AMOUNT     PIC S9(7)V99  VALUE ZERO.
000940     05  WS-LUCKY-SHARE      PIC S9(7)V99  VALUE ZERO.
000950     05  WS-PARTY-TOTAL      PIC S9(9)V99  VALUE ZERO.
000960     05  WS-DIVISOR          PIC 9(3)      VALUE ZERO COMP.
000970     05  FILLER              PIC X(5)      VALUE SPACES.
000980
000990 01  WS-SYS-DATE.
001000     05  WS-SYS-YY           PIC 99.
001010     05  WS-SYS-MM           PIC 99.
001020     05  WS-SYS-DD           PIC 99.
001030     05  FILLER              PIC X(4)        VALUE SPACES.
001040
001050 01  WS-SYS-DATE-NUM REDEFINES WS-SYS-DATE.
001060     05  WS-SYS-DATE-NUM-V   PIC 9(6).
001070     05  FILLER              PIC X(4).
001080
001090 01  WS-SYS-DATE-ALT.
001100     05  WS-SYS-CENT         PIC 99          VALUE 19.
001110     05  WS-SYS-YY-A         PIC 99.
001120     05  WS-SYS-MM-A         PIC 99.
001130     05  WS-SYS-DD-A         PIC 99.
001140     05  FILLER              PIC X(4)        VALUE SPACES.
001150
001160 01  WS-SYS-DATE-ALT-NUM REDEFINES WS-SYS-DATE-ALT.
001170     05  WS-SYS-DATE-ALT-V   PIC 9(8).
001180     05  FILLER              PIC X(4).
001190
001200 01  COMPANY-TITLE.
001210     05  FILLER              PIC X(6)    VALUE "DATE:".
001220     05  O-MONTH              PIC 99.
001230     05  FILLER              PIC X       VALUE "/".
001240     05  O-DAY                PIC 99.
001250     05  FILLER              PIC X       VALUE "/".
001260     05  O-YEAR               PIC 99.
001270     05  FILLER              PIC X(36)   VALUE SPACES.
001280     05  FILLER              PIC X(32)   VALUE
001290         "LINDQUIST DATA SVCS - BILLSPLIT".
001300     05  FILLER              PIC X(38)   VALUE SPACES.
001310     05  FILLER              PIC X(6)    VALUE "PAGE:".
001320     05  O-PCTR               PIC Z9.
001330
001340 01  PARTY-HEADING-LINE.
001350     05  FILLER              PIC X(8)    VALUE "PARTY # ".
001360     05  O-PARTY-CTR         PIC ZZZZ9.
001370     05  FILLER              PIC X(4)    VALUE SPACES.
001380     05  FILLER              PIC X(12)   VALUE "TOTAL BILL: ".
001390     05  O-BH-TOTAL          PIC Z(5)9.99.
001400     05  FILLER              PIC X(4)    VALUE SPACES.
001410     05  FILLER              PIC X(8)    VALUE "FRIENDS:".
001420     05  O-BH-COUNT          PIC ZZ9.
001430     05  FILLER              PIC X(4)    VALUE SPACES.
001440     05  FILLER              PIC X(6)    VALUE "LUCKY:".
001450     05  O-BH-LUCKY          PIC X(1).
001460     05  FILLER              PIC X(60)   VALUE SPACES.
001470
001480 01  COLUMN-HEADING-1.
001490     05  FILLER              PIC X(4)    VALUE "NAME".
001500     05  FILLER              PIC X(20)   VALUE SPACES.
001510     05  FILLER              PIC X(5)    VALUE "SHARE".
001520     05  FILLER              PIC X(103)  VALUE SPACES.
001530
001540 01  DETAIL-LINE.
001550     05  O-FR-NAME           PIC X(20).
001560     05  FILLER              PIC X(4)    VALUE SPACES.
001570     05  O-FR-SHARE          PIC Z(5)9.99.
001580     05  FILLER              PIC X(99)   VALUE SPACES.
001590
001600 01  NO-ONE-LINE.
001610     05  FILLER              PIC X(4)    VALUE SPACES.
001620     05  FILLER              PIC X(18)   VALUE
001630         "*** NO ONE JOINING ***".
001640     05  FILLER              PIC X(110)  VALUE SPACES.
001650
001660 01  PARTY-TOTAL-LINE.
001670     05  FILLER              PIC X(4)    VALUE SPACES.
001680     05  FILLER              PIC X(20)   VALUE
001690         "PARTY TOTAL SHARES: ".
001700     05  O-PT-TOTAL          PIC Z(6)9.99.
001710     05  FILLER              PIC X(101)  VALUE SPACES.
001720
001730 01  BLANK-LINE.
001740     05  FILLER              PIC X(132)  VALUE SPACES.
001750
001760 PROCEDURE DIVISION.
001770
001780 0000-BILLSPLIT.
001790     PERFORM 1000-INIT.
001800     PERFORM 2000-MAINLINE
001810         UNTIL NO-MORE-RECS.
001820     PERFORM 3000-CLOSING.
001830     STOP RUN.
001840
001850 1000-INIT.
001860     ACCEPT WS-SYS-DATE FROM DATE.
001870     MOVE WS-SYS-MM TO O-MONTH.
001880     MOVE WS-SYS-DD TO O-DAY.
001890     MOVE WS-SYS-YY TO O-YEAR.
001900
001910     OPEN INPUT BILL-FILE.
001920     OPEN OUTPUT BILL-PRTOUT.
001930
001940     PERFORM 9900-HEADING.
001950     PERFORM 9000-READ-HEADER.
001960
001970 2000-MAINLINE.
001980     ADD 1 TO C-PARTY-CTR.
001990     PERFORM 2100-VALIDATE-HEADER THRU 2100-EXIT.
002000
002010     IF NOT WS-PARTY-IS-VALID
002020         PERFORM 2900-NO-ONE-JOINING
002030     ELSE
002040         PERFORM 2200-PARTY-HEADING
002050         PERFORM 2300-SHARE-CALCS
002060         MOVE ZERO TO WS-PARTY-TOTAL
002070         MOVE ZERO TO WS-FRIEND-IDX
002080         PERFORM 2400-FRIEND-LOOP
002090             UNTIL WS-FRIEND-IDX NOT < BH-FRIEND-COUNT
002100         PERFORM 2500-PARTY-TOTAL
002110     END-IF.
002120
002130     PERFORM 9000-READ-HEADER.
002140
002150 2100-VALIDATE-HEADER.
002160     MOVE "Y" TO WS-PARTY-VALID-SW.
002170
002180     IF BH-FRIEND-COUNT NOT > ZERO
002190         MOVE "N" TO WS-PARTY-VALID-SW
002200         GO TO 2100-EXIT
002210     END-IF.
002220
002230 2100-EXIT.
002240     EXIT.
002250
002260 2200-PARTY-HEADING.
002270     MOVE C-PARTY-CTR TO O-PARTY-CTR.
002280     MOVE BH-TOTAL-BILL TO O-BH-TOTAL.
002290     MOVE BH-FRIEND-COUNT TO O-BH-COUNT.
002300     MOVE BH-LUCKY-FLAG TO O-BH-LUCKY.
002310
002320     WRITE PRTLINE FROM PARTY-HEADING-LINE
002330         AFTER ADVANCING 2 LINES
002340             AT EOP PERFORM 9900-HEADING.
002350     WRITE PRTLINE FROM COLUMN-HEADING-1
002360         AFTER ADVANCING 2 LINES
002370             AT EOP PERFORM 9900-HEADING.
002380
002390*    LUCKY OFF - EVERY FRIEND PAYS TOTAL/N, ROUNDED HALF-UP.
002400*    LUCKY ON, N > 1 - LUCKY FRIEND PAYS 0, OTHERS PAY
002410*    TOTAL/(N-1).  LUCKY ON, N = 1 - THE ONE FRIEND PAYS 0.
002420 2300-SHARE-CALCS.                                                SK062988
002430     MOVE ZERO TO WS-LUCKY-SHARE.
002440
002450     IF BH-LUCKY-FLAG = "Y"
002460         IF BH-FRIEND-COUNT = 1
002470             MOVE ZERO TO WS-SHARE-AMOUNT
002480         ELSE
002490             COMPUTE WS-DIVISOR = BH-FRIEND-COUNT - 1
002500             COMPUTE WS-SHARE-AMOUNT ROUNDED =
002510                 BH-TOTAL-BILL / WS-DIVISOR
002520         END-IF
002530     ELSE
002540         COMPUTE WS-SHARE-AMOUNT ROUNDED =
002550             BH-TOTAL-BILL / BH-FRIEND-COUNT
002560     END-IF.
002570
002580 2400-FRIEND-LOOP.
002590     ADD 1 TO WS-FRIEND-IDX.
002600     PERFORM 9000-READ-DETAIL.
002610
002620     IF BH-LUCKY-FLAG = "Y" AND WS-FRIEND-IDX = BH-LUCKY-INDEX
002630         MOVE WS-LUCKY-SHARE TO FR-SHARE
002640     ELSE
002650         MOVE WS-SHARE-AMOUNT TO FR-SHARE
002660     END-IF.
002670
002680     ADD FR-SHARE TO WS-PARTY-TOTAL.
002690
002700     MOVE FR-NAME TO O-FR-NAME.
002710     MOVE FR-SHARE TO O-FR-SHARE.
002720     WRITE PRTLINE FROM DETAIL-LINE
002730         AFTER ADVANCING 1 LINE
002740             AT EOP PERFORM 9900-HEADING.
002750
002760 2500-PARTY-TOTAL.                                                AL041792
002770     MOVE WS-PARTY-TOTAL TO O-PT-TOTAL.
002780     WRITE PRTLINE FROM PARTY-TOTAL-LINE
002790         AFTER ADVANCING 2 LINES
002800             AT EOP PERFORM 9900-HEADING.
002810     WRITE PRTLINE FROM BLANK-LINE
002820         AFTER ADVANCING 1 LINE.
002830
002840 2900-NO-ONE-JOINING.                                             DW110289
002850     WRITE PRTLINE FROM NO-ONE-LINE
002860         AFTER ADVANCING 2 LINES
002870             AT EOP PERFORM 9900-HEADING.
002880
002890 3000-CLOSING.
002900     CLOSE BILL-FILE.
002910     CLOSE BILL-PRTOUT.
002920
002930 9000-READ-HEADER.
002940     READ BILL-FILE
002950         AT END
002960             MOVE "NO" TO MORE-RECS.
002970
002980 9000-READ-DETAIL.
002990     READ BILL-FILE
003000         AT END
003010             MOVE "NO" TO MORE-RECS.
003020
003030 9900-HEADING.
003040     ADD 1 TO C-PCTR.
003050     MOVE C-PCTR TO O-PCTR.
003060
003070     WRITE PRTLINE FROM COMPANY-TITLE
003080         AFTER ADVANCING TOP-OF-FORM.
003090     WRITE PRTLINE FROM BLANK-LINE
003100         AFTER ADVANCING 1 LINE.
