000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.              LUHN.
000030 AUTHOR.                  A. LINDQUIST.
000040 INSTALLATION.            LINDQUIST DATA SERVICES - DES MOINES.
000050 DATE-WRITTEN.            02/06/85.
000060 DATE-COMPILED.
000070 SECURITY.                UNCLASSIFIED - INTERNAL USE ONLY.
000080
000090***************************************************************
000100*  PROGRAM LUHN                                                *
000110*  CARD-NUMBER CHECK-DIGIT AND VALIDATION SERVICE.              *
000120*  ACTION C - COMPUTES THE LUHN CHECK DIGIT OVER A 15-DIGIT    *
000130*  PREFIX.  ACTION V - VALIDATES A FULL 16-DIGIT NUMBER.       *
000140***************************************************************
000150*                   C H A N G E   L O G                       *
000160*---------------------------------------------------------------
000170* 02/06/85  AL   ORIGINAL WRITE-UP, VALIDATE ACTION ONLY.      *
000180* 02/19/85  AL   COMPUTE-CHECK-DIGIT ACTION ADDED.             *
000190* 08/07/87  DW   NON-NUMERIC CARD NUMBERS NOW FLAGGED INVALID  *
000200*                RATHER THAN ABENDING - REQUEST #91.           *
000210* 01/30/90  AL   THREE-WAY CONTROL TOTAL ADDED AT JOB CLOSE.   *
000220* 09/02/98  AL   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS   *
000230*                PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF.     *
000240* 05/15/00  SK   REQUEST #231 - PAGE FOOTING RAISED TO 55.     *
000250***************************************************************
000260
000270 ENVIRONMENT DIVISION.
000280 CONFIGURATION SECTION.
000290 SPECIAL-NAMES.
000300     C01 IS TOP-OF-FORM.
000310
000320 INPUT-OUTPUT SECTION.
000330 FILE-CONTROL.
000340
000350     SELECT CARD-FILE
000360         ASSIGN TO CARDFILE
000370         ORGANIZATION IS LINE SEQUENTIAL.
000380
000390     SELECT CARD-PRTOUT
000400         ASSIGN TO CARDRPT
000410         ORGANIZATION IS LINE SEQUENTIAL.
000420
000430 DATA DIVISION.
000440 FILE SECTION.
000450
000460 FD  CARD-FILE
000470     LABEL RECORD IS STANDARD
000480     RECORD CONTAINS 80 CHARACTERS
000490     DATA RECORD IS CD-REC.
000500
000510 01  CD-REC.
000520     05  CD-ACTION           PIC X(1).
000530     05  CD-NUMBER           PIC X(16).
000540     05  CD-CHECK-DIGIT      PIC 9(1).
000550     05  CD-VALID            PIC X(1).
000560     05  FILLER              PIC X(61).
000570
000580 FD  CARD-PRTOUT
000590     LABEL RECORD IS OMITTED
000600     RECORD CONTAINS 132 CHARACTERS
000610     LINAGE IS 60 WITH FOOTING AT 55
000620     DATA RECORD IS PRTLINE.
000630
000640 01  PRTLINE                 PIC X(132).
000650
000660 WORKING-STORAGE SECTION.
000670*    STANDALONE COUNTERS - NOT PART OF ANY REPORT OR RECORD
000680*    GROUP, SO THEY STAY OUT OF WORK-AREA BELOW.
000690 77  C-PCTR                  PIC 99        VALUE ZERO COMP.
000700 77  C-CARDS-READ            PIC 9(7)      VALUE ZERO COMP.
000710 01  WORK-AREA.
000720     05  MORE-RECS           PIC XXX       VALUE "YES".
000730         88  NO-MORE-RECS    VALUE "NO ".
000740     05  FILLER              PIC X(10)     VALUE SPACES.
000750
000760 01  CONTROL-TOTALS.
000770     05  C-CARDS-VALID       PIC 9(7)      VALUE ZERO COMP.
000780     05  C-CARDS-INVALID     PIC 9(7)      VALUE ZERO COMP.
000790     05  FILLER              PIC X(10)     VALUE SPACES.
000800
000810 01  TRANSFORM-WORK-AREA.
000820     05  WS-WORK-NUMBER      PIC X(16)     VALUE SPACES.
000830     05  WS-DIGIT-TABLE REDEFINES WS-WORK-NUMBER.
000840         10  WS-DIGIT        PIC 9         OCCURS 16 TIMES.
000850     05  WS-CHAR-TABLE REDEFINES WS-WORK-NUMBER.
000860         10  WS-CHAR         PIC X         OCCURS 16 TIMES.
000870     05  WS-IDX              PIC 99        VALUE ZERO COMP.
000880     05  WS-DIGIT-VALUE      PIC 99        VALUE ZERO COMP.
000890     05  WS-SUM              PIC 9(4)      VALUE ZERO COMP.
000900     05  WS-NUMERIC-SW       PIC X(1)      VALUE "Y".
000910         88  WS-IS-NUMERIC   VALUE "Y".
000920     05  FILLER              PIC X(5)      VALUE SPACES.
000930
000940 01  WS-SYS-DATE.
000950     05  WS-SYS-YY           PIC 99.
000960     05  WS-SYS-MM           PIC 99.
000970     05  WS-SYS-DD           PIC 99.
000980     05  FILLER              PIC X(4)        VALUE SPACES.
000990
001000 01  WS-SYS-DATE-ALT.
001010     05  WS-SYS-CENT         PIC 99          VALUE 19.
001020     05  WS-SYS-YY-A         PIC 99.
001030     05  WS-SYS-MM-A         PIC 99.
001040     05  WS-SYS-DD-A         PIC 99.
001050     05  FILLER              PIC X(4)        VALUE SPACES.
001060
001070 01  WS-SYS-DATE-ALT-NUM REDEFINES WS-SYS-DATE-ALT.
001080     05  WS-SYS-DATE-ALT-V   PIC 9(8).
001090     05  FILLER              PIC X(4).
001100
001110 01  COMPANY-TITLE.
001120     05  FILLER              PIC X(6)    VALUE "DATE:".
001130     05  O-MONTH              PIC 99.
001140     05  FILLER              PIC X       VALUE "/".
001150     05  O-DAY                PIC 99.
001160     05  FILLER              PIC X       VALUE "/".
001170     05  O-YEAR               PIC 99.
001180     05  FILLER              PIC X(36)   VALUE SPACES.
001190     05  FILLER              PIC X(27)   VALUE
001200         "LINDQUIST DATA SVCS - LUHN".
001210     05  FILLER              PIC X(43)   VALUE SPACES.
001220     05  FILLER              PIC X(6)    VALUE "PAGE:".
001230     05  O-PCTR               PIC Z9.
001240
001250 01  COLUMN-HEADING-1.
001260     05  FILLER              PIC X(6)    VALUE "ACTION".
001270     05  FILLER              PIC X(4)    VALUE SPACES.
001280     05  FILLER              PIC X(12)   VALUE "CARD NUMBER".
001290     05  FILLER              PIC X(4)    VALUE SPACES.
001300     05  FILLER              PIC X(11)   VALUE "CHECK DIGIT".
001310     05  FILLER              PIC X(4)    VALUE SPACES.
001320     05  FILLER              PIC X(5)    VALUE "VALID".
001330     05  FILLER              PIC X(86)   VALUE SPACES.
001340
001350 01  DETAIL-LINE.
001360     05  O-CD-ACTION         PIC X(1).
001370     05  FILLER              PIC X(9)    VALUE SPACES.
001380     05  O-CD-NUMBER         PIC X(16).
001390     05  FILLER              PIC X(5)    VALUE SPACES.
001400     05  O-CD-CHECK-DIGIT    PIC X(1).
001410     05  FILLER              PIC X(14)   VALUE SPACES.
001420     05  O-CD-VALID          PIC X(1).
001430     05  FILLER              PIC X(85)   VALUE SPACES.
001440
001450 01  TOTALS-LINE.
001460     05  FILLER              PIC X(12)   VALUE "CARDS READ:".
001470     05  O-T-CARDS-READ      PIC Z(6)9.
001480     05  FILLER              PIC X(4)    VALUE SPACES.
001490     05  FILLER              PIC X(7)    VALUE "VALID:".
001500     05  O-T-CARDS-VALID     PIC Z(6)9.
001510     05  FILLER              PIC X(4)    VALUE SPACES.
001520     05  FILLER              PIC X(9)    VALUE "INVALID:".
001530     05  O-T-CARDS-INVALID   PIC Z(6)9.
001540     05  FILLER              PIC X(70)   VALUE SPACES.
001550
001560 01  BLANK-LINE.
001570     05  FILLER              PIC X(132)  VALUE SPACES.
001580
001590 PROCEDURE DIVISION.
001600
001610 0000-LUHN.
001620     PERFORM 1000-INIT.
001630     PERFORM 2000-MAINLINE
001640         UNTIL NO-MORE-RECS.
001650     PERFORM 3000-CLOSING.
001660     STOP RUN.
001670
001680 1000-INIT.
001690     ACCEPT WS-SYS-DATE FROM DATE.
001700     MOVE WS-SYS-MM TO O-MONTH.
001710     MOVE WS-SYS-DD TO O-DAY.
001720     MOVE WS-SYS-YY TO O-YEAR.
001730
001740     OPEN INPUT CARD-FILE.
001750     OPEN OUTPUT CARD-PRTOUT.
001760
001770     PERFORM 9900-HEADING.
001780     PERFORM 9000-READ.
001790
001800 2000-MAINLINE.
001810     ADD 1 TO C-CARDS-READ.
001820
001830     EVALUATE CD-ACTION
001840         WHEN "C"
001850             PERFORM 2100-COMPUTE-CHECK-DIGIT
001860         WHEN "V"
001870             PERFORM 2200-VALIDATE-CARD THRU 2200-EXIT
001880         WHEN OTHER
001890             MOVE "N" TO CD-VALID
001900             ADD 1 TO C-CARDS-INVALID
001910     END-EVALUATE.
001920
001930     PERFORM 2900-OUTPUT.
001940     PERFORM 9000-READ.
001950
001960*    COMPUTES THE CHECK DIGIT OVER THE FIRST 15 DIGITS, WITH A
001970*    TRAILING ZERO AS THE 16TH POSITION, PER THE STANDARD RULE.
001980 2100-COMPUTE-CHECK-DIGIT.                                        AL021985
001990     MOVE CD-NUMBER(1:15) TO WS-WORK-NUMBER(1:15).
002000     MOVE "0" TO WS-CHAR(16).
002010     PERFORM 2300-CHECK-NUMERIC.
002020
002030     IF NOT WS-IS-NUMERIC
002040         MOVE ZERO TO CD-CHECK-DIGIT
002050     ELSE
002060         PERFORM 2400-TRANSFORM-LOOP
002070         COMPUTE WS-DIGIT-VALUE =
002080             WS-SUM - ((WS-SUM / 10) * 10)
002090         COMPUTE WS-DIGIT-VALUE = 10 - WS-DIGIT-VALUE
002100         COMPUTE CD-CHECK-DIGIT =
002110             WS-DIGIT-VALUE - ((WS-DIGIT-VALUE / 10) * 10)
002120     END-IF.
002130
002140*    REQUEST #268 - CARD IS REJECTED AS SOON AS A CHECK FAILS,
002150*    NOW EXITING EARLY INSTEAD OF NESTING THE NUMERIC TEST AND
002160*    THE DIGIT-SUM TEST INSIDE ONE ANOTHER.
002170 2200-VALIDATE-CARD.
002180     MOVE CD-NUMBER TO WS-WORK-NUMBER.
002190     PERFORM 2300-CHECK-NUMERIC.
002200
002210     IF NOT WS-IS-NUMERIC
002220         MOVE "N" TO CD-VALID
002230         ADD 1 TO C-CARDS-INVALID
002240         GO TO 2200-EXIT
002250     END-IF.
002260     PERFORM 2400-TRANSFORM-LOOP.
002270     IF (WS-SUM - ((WS-SUM / 10) * 10)) = ZERO
002280         MOVE "Y" TO CD-VALID
002290         ADD 1 TO C-CARDS-VALID
002300     ELSE
002310         MOVE "N" TO CD-VALID
002320         ADD 1 TO C-CARDS-INVALID
002330     END-IF.
002340 2200-EXIT.
002350     EXIT.
002360
002370 2300-CHECK-NUMERIC.                                              DW080787
002380     MOVE "Y" TO WS-NUMERIC-SW.
002390     MOVE 1 TO WS-IDX.
002400     PERFORM 2310-NUMERIC-LOOP
002410         UNTIL WS-IDX > 16.
002420
002430 2310-NUMERIC-LOOP.
002440     IF WS-CHAR(WS-IDX) IS NOT NUMERIC
002450         MOVE "N" TO WS-NUMERIC-SW
002460     END-IF.
002470     ADD 1 TO WS-IDX.
002480
002490*    DOUBLES EVERY DIGIT IN AN ODD-NUMBERED POSITION (COUNTING
002500*    FROM THE LEFT OF A 16-DIGIT STRING), SUBTRACTING 9 WHEN THE
002510*    DOUBLED VALUE EXCEEDS 9, AND SUMS ALL 16 POSITIONS.
002520 2400-TRANSFORM-LOOP.
002530     MOVE ZERO TO WS-SUM.
002540     MOVE 1 TO WS-IDX.
002550     PERFORM 2410-DIGIT-LOOP
002560         UNTIL WS-IDX > 16.
002570
002580 2410-DIGIT-LOOP.
002590     MOVE WS-DIGIT(WS-IDX) TO WS-DIGIT-VALUE.
002600
002610     IF (WS-IDX - ((WS-IDX / 2) * 2)) NOT = ZERO
002620         COMPUTE WS-DIGIT-VALUE = WS-DIGIT-VALUE * 2
002630         IF WS-DIGIT-VALUE > 9
002640             SUBTRACT 9 FROM WS-DIGIT-VALUE
002650         END-IF
002660     END-IF.
002670
002680     ADD WS-DIGIT-VALUE TO WS-SUM.
002690     ADD 1 TO WS-IDX.
002700
002710 2900-OUTPUT.
002720     MOVE CD-ACTION TO O-CD-ACTION.
002730     MOVE CD-NUMBER TO O-CD-NUMBER.
002740
002750     IF CD-ACTION = "C"
002760         MOVE CD-CHECK-DIGIT TO O-CD-CHECK-DIGIT
002770         MOVE SPACES TO O-CD-VALID
002780     ELSE
002790         MOVE SPACES TO O-CD-CHECK-DIGIT
002800         MOVE CD-VALID TO O-CD-VALID
002810     END-IF.
002820
002830     WRITE PRTLINE FROM DETAIL-LINE
002840         AFTER ADVANCING 1 LINE
002850             AT EOP PERFORM 9900-HEADING.
002860
002870 3000-CLOSING.                                                    AL013090
002880     MOVE C-CARDS-READ TO O-T-CARDS-READ.
002890     MOVE C-CARDS-VALID TO O-T-CARDS-VALID.
002900     MOVE C-CARDS-INVALID TO O-T-CARDS-INVALID.
002910     WRITE PRTLINE FROM TOTALS-LINE
002920         AFTER ADVANCING 3 LINES.
002930
002940     CLOSE CARD-FILE.
002950     CLOSE CARD-PRTOUT.
002960
002970 9000-READ.
002980     READ CARD-FILE
002990         AT END
003000             MOVE "NO" TO MORE-RECS.
003010
003020 9900-HEADING.
003030     ADD 1 TO C-PCTR.
003040     MOVE C-PCTR TO O-PCTR.
003050
003060     WRITE PRTLINE FROM COMPANY-TITLE
003070         AFTER ADVANCING TOP-OF-FORM.
003080     WRITE PRTLINE FROM COLUMN-HEADING-1
003090         AFTER ADVANCING 2 LINES.
003100     WRITE PRTLINE FROM BLANK-LINE
003110         AFTER ADVANCING 1 LINE.
