000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.              COFFEEMACH.
000030 AUTHOR.                  A. LINDQUIST.
000040 INSTALLATION.            LINDQUIST DATA SERVICES - DES MOINES.
000050 DATE-WRITTEN.            10/02/89.
000060 DATE-COMPILED.
000070 SECURITY.                UNCLASSIFIED - INTERNAL USE ONLY.
000080
000090***************************************************************
000100*  PROGRAM COFFEEMACH                                          *
000110*  COFFEE-MACHINE RESOURCE AND CASH LEDGER.                    *
000120*  POSTS A STREAM OF BUY / FILL / TAKE TRANSACTIONS AGAINST    *
000130*  THE MACHINE'S WATER, MILK, BEANS, CUP AND CASH LEVELS, AND  *
000140*  REJECTS BUYS WHEN A RESOURCE IS SHORT.                      *
000150***************************************************************
000160*                   C H A N G E   L O G                       *
000170*---------------------------------------------------------------
000180* 10/02/89  AL   ORIGINAL WRITE-UP - BUY TRANSACTION ONLY.     *
000190* 10/16/89  AL   FILL AND TAKE TRANSACTIONS ADDED.             *
000200* 03/08/91  DW   SHORTAGE REPORTING BY RESOURCE NAME ADDED     *
000210*                PER REQUEST #102 - PREVIOUSLY JUST REJECTED. *
000220* 07/22/94  AL   RECIPE TABLE PULLED OUT OF 2100-BUY SO A NEW  *
000230*                DRINK CAN BE ADDED WITHOUT TOUCHING LOGIC.    *
000240* 09/02/98  AL   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS   *
000250*                PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF.     *
000260* 06/19/00  SK   REQUEST #238 - PAGE FOOTING RAISED TO 55.     *
000270***************************************************************
000280
000290 ENVIRONMENT DIVISION.
000300 CONFIGURATION SECTION.
000310 SPECIAL-NAMES.
000320     C01 IS TOP-OF-FORM.
000330
000340 INPUT-OUTPUT SECTION.
000350 FILE-CONTROL.
000360
000370     SELECT COFFEE-TXN-FILE
000380         ASSIGN TO COFFTXN
000390         ORGANIZATION IS LINE SEQUENTIAL.
000400
000410     SELECT COFFEE-PRTOUT
000420         ASSIGN TO COFFRPT
000430         ORGANIZATION IS LINE SEQUENTIAL.
000440
000450 DATA DIVISION.
000460 FILE SECTION.
000470
000480 FD  COFFEE-TXN-FILE
000490     LABEL RECORD IS STANDARD
000500     RECORD CONTAINS 80 CHARACTERS
000510     DATA RECORD IS CT-REC.
000520
000530 01  CT-REC.
000540     05  CT-ACTION           PIC X(4).
000550         88  CT-IS-BUY       VALUE "BUY ".
000560         88  CT-IS-FILL      VALUE "FILL".
000570         88  CT-IS-TAKE      VALUE "TAKE".
000580     05  CT-PRODUCT          PIC 9(1).
000590     05  CT-WATER            PIC 9(5).
000600     05  CT-MILK             PIC 9(5).
000610     05  CT-BEANS            PIC 9(5).
000620     05  CT-CUPS             PIC 9(3).
000630     05  FILLER              PIC X(57).
000640
000650*    WHEN CT-ACTION = "FILL" THE SAME BYTES HOLD QUANTITIES
000660*    TO BE ADDED BACK TO THE STATE RATHER THAN A RECIPE CODE.
000670 01  CT-REC-FILL-VIEW REDEFINES CT-REC.
000680     05  CF-ACTION           PIC X(4).
000690     05  CF-PRODUCT          PIC X(1).
000700     05  CF-ADD-WATER        PIC 9(5).
000710     05  CF-ADD-MILK         PIC 9(5).
000720     05  CF-ADD-BEANS        PIC 9(5).
000730     05  CF-ADD-CUPS         PIC 9(3).
000740     05  FILLER              PIC X(57).
000750
000760 FD  COFFEE-PRTOUT
000770     LABEL RECORD IS OMITTED
000780     RECORD CONTAINS 132 CHARACTERS
000790     LINAGE IS 60 WITH FOOTING AT 55
000800     DATA RECORD IS PRTLINE.
000810
000820 01  PRTLINE                 PIC X(132).
000830
000840 WORKING-STORAGE SECTION.
000850*    STANDALONE COUNTERS - NOT PART OF ANY REPORT OR RECORD
000860*    GROUP, SO THEY STAY OUT OF WORK-AREA BELOW.
000870 77  C-PCTR                  PIC 99        VALUE ZERO COMP.
000880 77  WS-TXN-CTR              PIC 9(3)      VALUE ZERO COMP.
000890 01  WORK-AREA.
000900     05  MORE-RECS           PIC XXX       VALUE "YES".
000910         88  NO-MORE-RECS    VALUE "NO ".
000920     05  FILLER              PIC X(10)     VALUE SPACES.
000930
000940 01  CONTROL-TOTALS.
000950     05  C-BUY-OK-CTR        PIC 9(7)      VALUE ZERO COMP.
000960     05  C-BUY-REJ-CTR       PIC 9(7)      VALUE ZERO COMP.
000970     05  C-FILL-CTR          PIC 9(7)      VALUE ZERO COMP.
000980     05  C-TAKE-CTR          PIC 9(7)      VALUE ZERO COMP.
000990     05  FILLER              PIC X(10)     VALUE SPACES.
001000
001010*    ==== RECIPE TABLE - SUBSCRIPTED BY CT-PRODUCT ====
001020 01  RECIPE-TABLE.
001030     05  RT-ENTRY            OCCURS 3 TIMES.
001040         10  RT-NAME         PIC X(10).
001050         10  RT-WATER        PIC 9(5).
001060         10  RT-MILK         PIC 9(5).
001070         10  RT-BEANS        PIC 9(5).
001080         10  RT-PRICE        PIC 9(3).
001090     05  FILLER              PIC X(10)     VALUE SPACES.
001100
001110 01  COFFEE-STATE.
001120     05  CS-WATER            PIC S9(7)     VALUE 400    COMP-3.
001130     05  CS-MILK             PIC S9(7)     VALUE 540    COMP-3.
001140     05  CS-BEANS            PIC S9(7)     VALUE 120    COMP-3.
001150     05  CS-CUPS             PIC S9(5)     VALUE 9      COMP-3.
001160     05  CS-MONEY            PIC S9(7)     VALUE 550    COMP-3.
001170     05  FILLER              PIC X(10)     VALUE SPACES.
001180
001190 01  SHORTAGE-WORK-AREA.
001200     05  WS-BUY-SW           PIC X(1)      VALUE "Y".
001210     05  WS-SHORT-LINE       PIC X(60)     VALUE SPACES.
001220     05  WS-SHORT-PTR        PIC 9(3)      VALUE 1    COMP.
001230     05  WS-SHORT-ANY-SW     PIC X(1)      VALUE "N".
001240     05  WS-ACTION-VALID-SW  PIC X(1)      VALUE "Y".
001250         88  WS-ACTION-IS-VALID  VALUE "Y".
001260     05  FILLER              PIC X(5)      VALUE SPACES.
001270
001280 01  WS-SYS-DATE.
001290     05  WS-SYS-YY           PIC 99.
001300     05  WS-SYS-MM           PIC 99.
001310     05  WS-SYS-DD           PIC 99.
001320     05  FILLER              PIC X(4)        VALUE SPACES.
001330
001340 01  WS-SYS-DATE-NUM REDEFINES WS-SYS-DATE.
001350     05  WS-SYS-DATE-NUM-V   PIC 9(6).
001360     05  FILLER              PIC X(4).
001370
001380 01  WS-SYS-DATE-ALT.
001390     05  WS-SYS-CENT         PIC 99          VALUE 19.
001400     05  WS-SYS-YY-A         PIC 99.
001410     05  WS-SYS-MM-A         PIC 99.
001420     05  WS-SYS-DD-A         PIC 99.
001430     05  FILLER              PIC X(4)        VALUE SPACES.
001440
001450 01  WS-SYS-DATE-ALT-NUM REDEFINES WS-SYS-DATE-ALT.
001460     05  WS-SYS-DATE-ALT-V   PIC 9(8).
001470     05  FILLER              PIC X(4).
001480
001490 01  COMPANY-TITLE.
001500     05  FILLER              PIC X(6)    VALUE "DATE:".
001510     05  O-MONTH              PIC 99.
001520     05  FILLER              PIC X       VALUE "/".
001530     05  O-DAY                PIC 99.
001540     05  FILLER              PIC X       VALUE "/".
001550     05  O-YEAR               PIC 99.
001560     05  FILLER              PIC X(36)   VALUE SPACES.
001570     05  FILLER              PIC X(33)   VALUE
001580         "LINDQUIST DATA SVCS - COFFEEMACH".
001590     05  FILLER              PIC X(37)   VALUE SPACES.
001600     05  FILLER              PIC X(6)    VALUE "PAGE:".
001610     05  O-PCTR               PIC Z9.
001620
001630 01  COLUMN-HEADING-1.
001640     05  FILLER              PIC X(6)    VALUE "ACTION".
001650     05  FILLER              PIC X(4)    VALUE SPACES.
001660     05  FILLER              PIC X(6)    VALUE "RESULT".
001670     05  FILLER              PIC X(4)    VALUE SPACES.
001680     05  FILLER             PIC X(20)   VALUE "SHORT RESOURCE(S)".
001690     05  FILLER              PIC X(92)   VALUE SPACES.
001700
001710 01  DETAIL-LINE.
001720     05  O-CT-ACTION         PIC X(4).
001730     05  FILLER              PIC X(6)    VALUE SPACES.
001740     05  O-RESULT            PIC X(10).
001750     05  FILLER              PIC X(4)    VALUE SPACES.
001760     05  O-SHORT-LIST        PIC X(60).
001770     05  FILLER              PIC X(48)   VALUE SPACES.
001780
001790 01  TAKE-LINE.
001800     05  FILLER              PIC X(4)    VALUE SPACES.
001810     05  FILLER              PIC X(16)   VALUE
001820         "MONEY TAKEN OUT:".
001830     05  O-TAKE-AMT          PIC Z(6)9.
001840     05  FILLER              PIC X(106)  VALUE SPACES.
001850
001860 01  CLOSING-STATE-LINE-1.
001870     05  FILLER              PIC X(4)    VALUE SPACES.
001880     05  FILLER              PIC X(12)   VALUE "WATER (ML):".
001890     05  O-CS-WATER          PIC Z(6)9.
001900     05  FILLER              PIC X(4)    VALUE SPACES.
001910     05  FILLER              PIC X(11)   VALUE "MILK (ML):".
001920     05  O-CS-MILK           PIC Z(6)9.
001930     05  FILLER              PIC X(4)    VALUE SPACES.
001940     05  FILLER              PIC X(11)   VALUE "BEANS (G):".
001950     05  O-CS-BEANS          PIC Z(6)9.
001960     05  FILLER              PIC X(66)   VALUE SPACES.
001970
001980 01  CLOSING-STATE-LINE-2.
001990     05  FILLER              PIC X(4)    VALUE SPACES.
002000     05  FILLER              PIC X(6)    VALUE "CUPS:".
002010     05  O-CS-CUPS           PIC Z(4)9.
002020     05  FILLER              PIC X(4)    VALUE SPACES.
002030     05  FILLER              PIC X(7)    VALUE "MONEY:".
002040     05  O-CS-MONEY          PIC Z(6)9.
002050     05  FILLER              PIC X(99)   VALUE SPACES.
002060
002070 01  TOTALS-LINE.
002080     05  FILLER              PIC X(11)   VALUE "BUYS OK:".
002090     05  O-T-BUY-OK          PIC Z(6)9.
002100     05  FILLER              PIC X(4)    VALUE SPACES.
002110     05  FILLER              PIC X(9)    VALUE "REJECTED:".
002120     05  O-T-BUY-REJ         PIC Z(6)9.
002130     05  FILLER              PIC X(4)    VALUE SPACES.
002140     05  FILLER              PIC X(6)    VALUE "FILLS:".
002150     05  O-T-FILL            PIC Z(6)9.
002160     05  FILLER              PIC X(4)    VALUE SPACES.
002170     05  FILLER              PIC X(6)    VALUE "TAKES:".
002180     05  O-T-TAKE            PIC Z(6)9.
002190     05  FILLER              PIC X(60)   VALUE SPACES.
002200
002210 01  BLANK-LINE.
002220     05  FILLER              PIC X(132)  VALUE SPACES.
002230
002240 PROCEDURE DIVISION.
002250
002260 0000-COFFEEMACH.
002270     PERFORM 1000-INIT.
002280     PERFORM 2000-MAINLINE
002290         UNTIL NO-MORE-RECS.
002300     PERFORM 3000-CLOSING.
002310     STOP RUN.
002320
002330 1000-INIT.                                                       AL101689
002340     ACCEPT WS-SYS-DATE FROM DATE.
002350     MOVE WS-SYS-MM TO O-MONTH.
002360     MOVE WS-SYS-DD TO O-DAY.
002370     MOVE WS-SYS-YY TO O-YEAR.
002380
002390     MOVE "ESPRESSO"   TO RT-NAME(1).
002400     MOVE 250 TO RT-WATER(1).
002410     MOVE 000 TO RT-MILK(1).
002420     MOVE 016 TO RT-BEANS(1).
002430     MOVE 004 TO RT-PRICE(1).
002440
002450     MOVE "LATTE"      TO RT-NAME(2).
002460     MOVE 350 TO RT-WATER(2).
002470     MOVE 075 TO RT-MILK(2).
002480     MOVE 020 TO RT-BEANS(2).
002490     MOVE 007 TO RT-PRICE(2).
002500
002510     MOVE "CAPPUCCINO" TO RT-NAME(3).
002520     MOVE 200 TO RT-WATER(3).
002530     MOVE 100 TO RT-MILK(3).
002540     MOVE 012 TO RT-BEANS(3).
002550     MOVE 006 TO RT-PRICE(3).
002560
002570     OPEN INPUT COFFEE-TXN-FILE.
002580     OPEN OUTPUT COFFEE-PRTOUT.
002590
002600     PERFORM 9900-HEADING.
002610     PERFORM 9000-READ.
002620
002630 2000-MAINLINE.
002640     ADD 1 TO WS-TXN-CTR.
002650     PERFORM 2050-VALIDATE-ACTION THRU 2050-EXIT.
002660
002670     IF WS-ACTION-IS-VALID
002680         EVALUATE CT-ACTION
002690             WHEN "BUY "
002700                 PERFORM 2100-BUY
002710             WHEN "FILL"
002720                 PERFORM 2200-FILL
002730             WHEN "TAKE"
002740                 PERFORM 2300-TAKE
002750         END-EVALUATE
002760     END-IF.
002770
002780     PERFORM 9000-READ.
002790
002800*    REQUEST #271 - UNRECOGNIZED ACTION CODES USED TO FALL
002810*    THROUGH THE EVALUATE SILENTLY; THIS EDIT CATCHES THEM
002820*    AND EXITS BEFORE THE TRANSACTION IS PROCESSED.
002830 2050-VALIDATE-ACTION.
002840     MOVE "Y" TO WS-ACTION-VALID-SW.
002850     IF CT-IS-BUY OR CT-IS-FILL OR CT-IS-TAKE
002860         CONTINUE
002870     ELSE
002880         MOVE "N" TO WS-ACTION-VALID-SW
002890         GO TO 2050-EXIT
002900     END-IF.
002910 2050-EXIT.
002920     EXIT.
002930
002940*    COMPARES STATE TO THE RECIPE; REJECTS AND REPORTS EVERY
002950*    SHORT RESOURCE BY NAME, LEAVING THE STATE UNCHANGED.
002960 2100-BUY.
002970     MOVE "Y" TO WS-BUY-SW.
002980     MOVE SPACES TO WS-SHORT-LINE.
002990     MOVE 1 TO WS-SHORT-PTR.
003000     MOVE "N" TO WS-SHORT-ANY-SW.
003010
003020     IF CS-WATER < RT-WATER(CT-PRODUCT)
003030         PERFORM 2110-ADD-SHORT-WATER
003040     END-IF.
003050     IF CS-MILK < RT-MILK(CT-PRODUCT)
003060         PERFORM 2120-ADD-SHORT-MILK
003070     END-IF.
003080     IF CS-BEANS < RT-BEANS(CT-PRODUCT)
003090         PERFORM 2130-ADD-SHORT-BEANS
003100     END-IF.
003110     IF CS-CUPS < 1
003120         PERFORM 2140-ADD-SHORT-CUPS
003130     END-IF.
003140
003150     IF WS-SHORT-ANY-SW = "Y"
003160         MOVE "N" TO WS-BUY-SW
003170         ADD 1 TO C-BUY-REJ-CTR
003180     ELSE
003190         SUBTRACT RT-WATER(CT-PRODUCT) FROM CS-WATER
003200         SUBTRACT RT-MILK(CT-PRODUCT) FROM CS-MILK
003210         SUBTRACT RT-BEANS(CT-PRODUCT) FROM CS-BEANS
003220         SUBTRACT 1 FROM CS-CUPS
003230         ADD RT-PRICE(CT-PRODUCT) TO CS-MONEY
003240         ADD 1 TO C-BUY-OK-CTR
003250     END-IF.
003260
003270     PERFORM 2900-OUTPUT-BUY.
003280
003290 2110-ADD-SHORT-WATER.                                            DW030891
003300     MOVE "Y" TO WS-SHORT-ANY-SW.
003310     STRING "WATER " DELIMITED BY SIZE
003320         INTO WS-SHORT-LINE WITH POINTER WS-SHORT-PTR.
003330
003340 2120-ADD-SHORT-MILK.
003350     MOVE "Y" TO WS-SHORT-ANY-SW.
003360     STRING "MILK " DELIMITED BY SIZE
003370         INTO WS-SHORT-LINE WITH POINTER WS-SHORT-PTR.
003380
003390 2130-ADD-SHORT-BEANS.
003400     MOVE "Y" TO WS-SHORT-ANY-SW.
003410     STRING "COFFEE BEANS " DELIMITED BY SIZE
003420         INTO WS-SHORT-LINE WITH POINTER WS-SHORT-PTR.
003430
003440 2140-ADD-SHORT-CUPS.
003450     MOVE "Y" TO WS-SHORT-ANY-SW.
003460     STRING "DISPOSABLE CUPS " DELIMITED BY SIZE
003470         INTO WS-SHORT-LINE WITH POINTER WS-SHORT-PTR.
003480
003490 2200-FILL.
003500     ADD CF-ADD-WATER TO CS-WATER.
003510     ADD CF-ADD-MILK TO CS-MILK.
003520     ADD CF-ADD-BEANS TO CS-BEANS.
003530     ADD CF-ADD-CUPS TO CS-CUPS.
003540     ADD 1 TO C-FILL-CTR.
003550     PERFORM 2910-OUTPUT-FILL.
003560
003570 2300-TAKE.
003580     MOVE CS-MONEY TO O-TAKE-AMT.
003590     MOVE ZERO TO CS-MONEY.
003600     ADD 1 TO C-TAKE-CTR.
003610     WRITE PRTLINE FROM TAKE-LINE
003620         AFTER ADVANCING 1 LINE
003630             AT EOP PERFORM 9900-HEADING.
003640
003650 2900-OUTPUT-BUY.
003660     MOVE CT-ACTION TO O-CT-ACTION.
003670     IF WS-BUY-SW = "Y"
003680         MOVE "ACCEPTED" TO O-RESULT
003690         MOVE SPACES TO O-SHORT-LIST
003700     ELSE
003710         MOVE "REJECTED" TO O-RESULT
003720         MOVE WS-SHORT-LINE TO O-SHORT-LIST
003730     END-IF.
003740
003750     WRITE PRTLINE FROM DETAIL-LINE
003760         AFTER ADVANCING 1 LINE
003770             AT EOP PERFORM 9900-HEADING.
003780
003790 2910-OUTPUT-FILL.
003800     MOVE CT-ACTION TO O-CT-ACTION.
003810     MOVE "POSTED" TO O-RESULT.
003820     MOVE SPACES TO O-SHORT-LIST.
003830
003840     WRITE PRTLINE FROM DETAIL-LINE
003850         AFTER ADVANCING 1 LINE
003860             AT EOP PERFORM 9900-HEADING.
003870
003880 3000-CLOSING.
003890     MOVE CS-WATER TO O-CS-WATER.
003900     MOVE CS-MILK TO O-CS-MILK.
003910     MOVE CS-BEANS TO O-CS-BEANS.
003920     MOVE CS-CUPS TO O-CS-CUPS.
003930     MOVE CS-MONEY TO O-CS-MONEY.
003940
003950     WRITE PRTLINE FROM BLANK-LINE
003960         AFTER ADVANCING 2 LINES.
003970     WRITE PRTLINE FROM CLOSING-STATE-LINE-1
003980         AFTER ADVANCING 1 LINE.
003990     WRITE PRTLINE FROM CLOSING-STATE-LINE-2
004000         AFTER ADVANCING 1 LINE.
004010
004020     MOVE C-BUY-OK-CTR TO O-T-BUY-OK.
004030     MOVE C-BUY-REJ-CTR TO O-T-BUY-REJ.
004040     MOVE C-FILL-CTR TO O-T-FILL.
004050     MOVE C-TAKE-CTR TO O-T-TAKE.
004060     WRITE PRTLINE FROM TOTALS-LINE
004070         AFTER ADVANCING 2 LINES.
004080
004090     CLOSE COFFEE-TXN-FILE.
004100     CLOSE COFFEE-PRTOUT.
004110
004120 9000-READ.
004130     READ COFFEE-TXN-FILE
004140         AT END
004150             MOVE "NO" TO MORE-RECS.
004160
004170 9900-HEADING.
004180     ADD 1 TO C-PCTR.
004190     MOVE C-PCTR TO O-PCTR.
004200
004210     WRITE PRTLINE FROM COMPANY-TITLE
004220         AFTER ADVANCING TOP-OF-FORM.
004230     WRITE PRTLINE FROM COLUMN-HEADING-1
004240         AFTER ADVANCING 2 LINES.
004250     WRITE PRTLINE FROM BLANK-LINE
004260         AFTER ADVANCING 1 LINE.
