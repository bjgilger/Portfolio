000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.              LOANCALC.
000030 AUTHOR.                  A. LINDQUIST.
000040 INSTALLATION.            LINDQUIST DATA SERVICES - DES MOINES.
000050 DATE-WRITTEN.            03/14/84.
000060 DATE-COMPILED.
000070 SECURITY.                UNCLASSIFIED - INTERNAL USE ONLY.
000080
000090***************************************************************
000100*  PROGRAM LOANCALC                                           *
000110*  LOAN CALCULATOR ENGINE.                                    *
000120*  GIVEN ANY TWO OF PRINCIPAL / PAYMENT / PERIODS PLUS THE     *
000130*  ANNUAL RATE, SOLVES FOR THE MISSING ANNUITY QUANTITY, OR    *
000140*  BUILDS A DIFFERENTIATED-PAYMENT SCHEDULE.  REPORTS THE      *
000150*  OVERPAYMENT (TOTAL PAID LESS PRINCIPAL) IN EITHER CASE.     *
000160***************************************************************
000170*                   C H A N G E   L O G                       *
000180*---------------------------------------------------------------
000190* 03/14/84  AL   ORIGINAL WRITE-UP OF ANNUITY PAYMENT SOLVE.   *
000200* 03/22/84  AL   ADDED PRINCIPAL SOLVE.                        *
000210* 04/02/84  AL   ADDED PERIODS SOLVE - ITERATIVE SEARCH USED   *
000220*                IN PLACE OF LOGARITHM, NO LOG ROUTINE HERE.   *
000230* 05/19/84  AL   DIFFERENTIATED PAYMENT SCHEDULE ADDED.        *
000240* 07/03/85  AL   CEILING ROUTINE FACTORED OUT - 8200-CEILING.  *
000250* 11/11/86  DW   ERROR REPORT LINE REWORDED PER REQUEST #118.  *
000260* 02/09/89  AL   CONTROL TOTALS ADDED AT JOB CLOSE.            *
000270* 08/30/91  SK   VALIDATION TIGHTENED FOR TYPE D REQUESTS.     *
000280* 01/07/93  AL   YEARS/MONTHS BREAKOUT ADDED TO PERIODS LINE.  *
000290* 06/14/95  DW   REQUEST #204 - OVERPAY ON PRINCIPAL SOLVE     *
000300*                NOW USES UNROUNDED PRINCIPAL PER SPEC.        *
000310* 09/02/98  AL   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS   *
000320*                PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF.     *
000330* 01/18/99  AL   Y2K FOLLOW-UP - SYS-DATE BANNER CONFIRMED.    *
000340* 04/11/02  DW   REQUEST #261 - PAGE FOOTING RAISED TO 55.     *
000350***************************************************************
000360
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM.
000410
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440
000450     SELECT LOAN-REQUEST-FILE
000460         ASSIGN TO LOANREQ
000470         ORGANIZATION IS LINE SEQUENTIAL.
000480
000490     SELECT LOAN-PRTOUT
000500         ASSIGN TO LOANRPT
000510         ORGANIZATION IS LINE SEQUENTIAL.
000520
000530 DATA DIVISION.
000540 FILE SECTION.
000550
000560 FD  LOAN-REQUEST-FILE
000570     LABEL RECORD IS STANDARD
000580     RECORD CONTAINS 80 CHARACTERS
000590     DATA RECORD IS LR-REC.
000600
000610 01  LR-REC.
000620     05  LR-TYPE             PIC X(1).
000630     05  LR-PRINCIPAL        PIC 9(9)V99.
000640     05  LR-PAYMENT          PIC 9(7)V99.
000650     05  LR-PERIODS          PIC 9(3).
000660     05  LR-INTEREST         PIC 9(2)V9(4).
000670     05  FILLER              PIC X(50).
000680
000690* ALTERNATE VIEW OF THE REQUEST RECORD - RESERVE AREA TAG IS
000700* CHECKED WHEN A BATCH CARRIES SUPPLEMENTAL RATE-QUOTE CARDS.
000710 01  LR-REC-RESERVE-VIEW REDEFINES LR-REC.
000720     05  FILLER              PIC X(30).
000730     05  LR-RESERVE-TAG      PIC X(4).
000740     05  LR-RESERVE-AREA     PIC X(46).
000750
000760 FD  LOAN-PRTOUT
000770     LABEL RECORD IS OMITTED
000780     RECORD CONTAINS 132 CHARACTERS
000790     LINAGE IS 60 WITH FOOTING AT 55
000800     DATA RECORD IS PRTLINE.
000810
000820 01  PRTLINE                 PIC X(132).
000830
000840 WORKING-STORAGE SECTION.
000850*    STANDALONE COUNTERS - NOT PART OF ANY REPORT OR RECORD
000860*    GROUP, SO THEY STAY OUT OF WORK-AREA BELOW.
000870 77  C-PCTR                  PIC 99        VALUE ZERO COMP.
000880 77  C-REQ-READ              PIC 9(7)      VALUE ZERO COMP.
000890 01  WORK-AREA.
000900     05  MORE-RECS           PIC XXX       VALUE "YES".
000910         88  NO-MORE-RECS    VALUE "NO ".
000920     05  LR-VALID-SW         PIC X(1)      VALUE "Y".
000930         88  LR-IS-VALID     VALUE "Y".
000940     05  LR-SOLVE-SW         PIC X(1).
000950         88  LR-SOLVE-PAYMENT    VALUE "P".
000960         88  LR-SOLVE-PRINCIPAL  VALUE "L".
000970         88  LR-SOLVE-PERIODS    VALUE "N".
000980     05  FILLER              PIC X(10)     VALUE SPACES.
000990
001000 01  CONTROL-TOTALS.
001010     05  C-REQ-ERRORS        PIC 9(7)      VALUE ZERO COMP.
001020     05  FILLER              PIC X(10)     VALUE SPACES.
001030
001040 01  RATE-WORK-AREA.
001050     05  WS-MONTHLY-RATE     PIC S9V9(9)    VALUE ZERO.
001060     05  WS-POW-BASE         PIC S9V9(9)    VALUE ZERO.
001070     05  WS-POW-EXP          PIC 9(3)       VALUE ZERO COMP.
001080     05  WS-POW-CTR          PIC 9(3)       VALUE ZERO COMP.
001090     05  WS-POW-RESULT       PIC S9(6)V9(9) VALUE ZERO.
001100     05  FILLER              PIC X(5)       VALUE SPACES.
001110
001120 01  SOLVE-WORK-AREA.
001130     05  WS-PAYMENT          PIC S9(9)V99   VALUE ZERO.
001140     05  WS-PRINCIPAL        PIC S9(9)V99   VALUE ZERO.
001150     05  WS-PRINCIPAL-TRUNC  PIC S9(9)      VALUE ZERO.
001160     05  WS-PERIODS          PIC 9(3)       VALUE ZERO COMP.
001170     05  WS-TEST-PAYMENT     PIC S9(9)V9(4) VALUE ZERO.
001180     05  WS-OVERPAY          PIC S9(9)V99   VALUE ZERO.
001190     05  WS-YEARS            PIC 9(3)       VALUE ZERO COMP.
001200     05  WS-MONTHS           PIC 9(2)       VALUE ZERO COMP.
001210     05  FILLER              PIC X(5)       VALUE SPACES.
001220
001230 01  DIFF-WORK-AREA.
001240     05  WS-MONTH-CTR        PIC 9(3)       VALUE ZERO COMP.
001250     05  WS-DIFF-PAY         PIC S9(9)V9(4) VALUE ZERO.
001260     05  WS-DIFF-SUM         PIC S9(11)V99  VALUE ZERO.
001270     05  FILLER              PIC X(5)       VALUE SPACES.
001280
001290 01  CEIL-WORK-AREA.
001300     05  WS-CEIL-IN          PIC S9(11)V9(4) VALUE ZERO.
001310     05  WS-CEIL-OUT         PIC S9(11)     VALUE ZERO.
001320     05  FILLER              PIC X(5)       VALUE SPACES.
001330
001340 01  WS-SYS-DATE.
001350     05  WS-SYS-YY           PIC 99.
001360     05  WS-SYS-MM           PIC 99.
001370     05  WS-SYS-DD           PIC 99.
001380     05  FILLER              PIC X(4)        VALUE SPACES.
001390
001400 01  WS-SYS-DATE-NUM REDEFINES WS-SYS-DATE.
001410     05  WS-SYS-DATE-NUM-V   PIC 9(6).
001420     05  FILLER              PIC X(4).
001430
001440 01  WS-SYS-DATE-ALT.
001450     05  WS-SYS-CENT         PIC 99          VALUE 19.
001460     05  WS-SYS-YY-A         PIC 99.
001470     05  WS-SYS-MM-A         PIC 99.
001480     05  WS-SYS-DD-A         PIC 99.
001490     05  FILLER              PIC X(4)        VALUE SPACES.
001500
001510 01  WS-SYS-DATE-ALT-NUM REDEFINES WS-SYS-DATE-ALT.
001520     05  WS-SYS-DATE-ALT-V   PIC 9(8).
001530     05  FILLER              PIC X(4).
001540
001550 01  COMPANY-TITLE.
001560     05  FILLER              PIC X(6)    VALUE "DATE:".
001570     05  O-MONTH              PIC 99.
001580     05  FILLER              PIC X       VALUE "/".
001590     05  O-DAY                PIC 99.
001600     05  FILLER              PIC X       VALUE "/".
001610     05  O-YEAR               PIC 99.
001620     05  FILLER              PIC X(36)   VALUE SPACES.
001630     05  FILLER              PIC X(32)   VALUE
001640         "LINDQUIST DATA SVCS - LOANCALC".
001650     05  FILLER              PIC X(38)   VALUE SPACES.
001660     05  FILLER              PIC X(6)    VALUE "PAGE:".
001670     05  O-PCTR               PIC Z9.
001680
001690 01  COLUMN-HEADING-1.
001700     05  FILLER              PIC X(4)    VALUE "TYPE".
001710     05  FILLER              PIC X(4)    VALUE SPACES.
001720     05  FILLER              PIC X(6)    VALUE "STATUS".
001730     05  FILLER              PIC X(4)    VALUE SPACES.
001740     05  FILLER              PIC X(9)    VALUE "PRINCIPAL".
001750     05  FILLER              PIC X(3)    VALUE SPACES.
001760     05  FILLER              PIC X(7)    VALUE "PAYMENT".
001770     05  FILLER              PIC X(3)    VALUE SPACES.
001780     05  FILLER              PIC X(7)    VALUE "PERIODS".
001790     05  FILLER              PIC X(3)    VALUE SPACES.
001800     05  FILLER              PIC X(11)   VALUE "OVERPAYMENT".
001810     05  FILLER              PIC X(60)   VALUE SPACES.
001820
001830 01  RESULT-LINE.
001840     05  O-LR-TYPE           PIC X(1).
001850     05  FILLER              PIC X(7)    VALUE SPACES.
001860     05  O-LO-STATUS         PIC X(2).
001870     05  FILLER              PIC X(2)    VALUE SPACES.
001880     05  O-LO-SOLVED         PIC X(1).
001890     05  FILLER              PIC X(5)    VALUE SPACES.
001900     05  O-LO-PRINCIPAL      PIC Z(8)9.
001910     05  FILLER              PIC X(3)    VALUE SPACES.
001920     05  O-LO-PAYMENT        PIC Z(8)9.
001930     05  FILLER              PIC X(3)    VALUE SPACES.
001940     05  O-LO-PERIODS        PIC ZZ9.
001950     05  FILLER              PIC X(3)    VALUE SPACES.
001960     05  O-LO-OVERPAY        PIC Z(8)9.
001970     05  FILLER              PIC X(38)   VALUE SPACES.
001980
001990 01  PERIODS-BREAKOUT-LINE.
002000     05  FILLER              PIC X(18)   VALUE
002010         "     PERIODS ARE:".
002020     05  O-BO-YEARS          PIC ZZ9.
002030     05  FILLER              PIC X(7)    VALUE " YEARS,".
002040     05  O-BO-MONTHS         PIC Z9.
002050     05  FILLER              PIC X(8)    VALUE " MONTHS.".
002060     05  FILLER              PIC X(90)   VALUE SPACES.
002070
002080 01  ERROR-LINE.
002090     05  FILLER              PIC X(1)    VALUE SPACES.
002100     05  O-ER-LR-TYPE        PIC X(1).
002110     05  FILLER              PIC X(8)    VALUE SPACES.
002120     05  FILLER              PIC X(29)   VALUE
002130         "*** INCORRECT PARAMETERS ***".
002140     05  FILLER              PIC X(93)   VALUE SPACES.
002150
002160 01  DIFF-LINE.
002170     05  FILLER              PIC X(6)    VALUE "MONTH ".
002180     05  O-DP-MONTH          PIC ZZ9.
002190     05  FILLER              PIC X(8)    VALUE " PAYMENT".
002200     05  O-DP-AMOUNT         PIC Z(8)9.
002210     05  FILLER              PIC X(103)  VALUE SPACES.
002220
002230 01  TOTALS-LINE.
002240     05  FILLER              PIC X(19)   VALUE
002250         "LOAN REQUESTS READ:".
002260     05  O-T-REQ-READ        PIC Z(6)9.
002270     05  FILLER              PIC X(6)    VALUE SPACES.
002280     05  FILLER              PIC X(7)    VALUE "ERRORS:".
002290     05  O-T-REQ-ERRORS      PIC Z(6)9.
002300     05  FILLER              PIC X(84)   VALUE SPACES.
002310
002320 01  BLANK-LINE.
002330     05  FILLER              PIC X(132)  VALUE SPACES.
002340
002350 PROCEDURE DIVISION.
002360
002370 0000-LOANCALC.
002380     PERFORM 1000-INIT.
002390     PERFORM 2000-MAINLINE
002400         UNTIL NO-MORE-RECS.
002410     PERFORM 3000-CLOSING.
002420     STOP RUN.
002430
002440 1000-INIT.
002450     ACCEPT WS-SYS-DATE FROM DATE.
002460     MOVE WS-SYS-MM TO O-MONTH.
002470     MOVE WS-SYS-DD TO O-DAY.
002480     MOVE WS-SYS-YY TO O-YEAR.
002490
002500     OPEN INPUT LOAN-REQUEST-FILE.
002510     OPEN OUTPUT LOAN-PRTOUT.
002520
002530     PERFORM 9900-HEADING.
002540     PERFORM 9000-READ.
002550
002560 2000-MAINLINE.
002570     ADD 1 TO C-REQ-READ.
002580     PERFORM 2100-VALIDATE THRU 2100-EXIT.
002590
002600     IF NOT LR-IS-VALID
002610         PERFORM 2900-WRITE-ERROR
002620     ELSE
002630         IF LR-TYPE = "D"
002640             PERFORM 2300-SOLVE-DIFFERENTIATED
002650         ELSE
002660             PERFORM 2200-SOLVE-ANNUITY
002670         END-IF
002680     END-IF.
002690
002700     PERFORM 9000-READ.
002710
002720*    REQUEST #204 - VALIDATION EXITS AT THE FIRST FAILED EDIT,
002730*    AS THE OLD CASCADE OF IF-TESTS MADE IT EASY TO MISS A
002740*    SUBSEQUENT MOVE "Y" CANCELING AN EARLIER REJECTION.
002750 2100-VALIDATE.
002760     MOVE "Y" TO LR-VALID-SW.
002770
002780     IF LR-INTEREST = ZERO
002790         MOVE "N" TO LR-VALID-SW
002800         GO TO 2100-EXIT
002810     END-IF.
002820
002830     IF LR-TYPE NOT = "A" AND LR-TYPE NOT = "D"
002840         MOVE "N" TO LR-VALID-SW
002850         GO TO 2100-EXIT
002860     END-IF.
002870
002880     IF LR-TYPE = "D"
002890         IF LR-PRINCIPAL = ZERO OR LR-PERIODS = ZERO
002900             OR LR-PAYMENT NOT = ZERO
002910             MOVE "N" TO LR-VALID-SW
002920             GO TO 2100-EXIT
002930         END-IF
002940     END-IF.
002950
002960     IF LR-TYPE = "A"
002970         PERFORM 2110-COUNT-ANNUITY-FIELDS
002980         IF WS-MONTH-CTR < 2
002990             MOVE "N" TO LR-VALID-SW
003000             GO TO 2100-EXIT
003010         END-IF
003020     END-IF.
003030
003040 2100-EXIT.
003050     EXIT.
003060
003070 2110-COUNT-ANNUITY-FIELDS.
003080     MOVE ZERO TO WS-MONTH-CTR.
003090     IF LR-PRINCIPAL NOT = ZERO
003100         ADD 1 TO WS-MONTH-CTR
003110     END-IF.
003120     IF LR-PAYMENT NOT = ZERO
003130         ADD 1 TO WS-MONTH-CTR
003140     END-IF.
003150     IF LR-PERIODS NOT = ZERO
003160         ADD 1 TO WS-MONTH-CTR
003170     END-IF.
003180
003190*    MONTHLY RATE CARRIED AT 9 DECIMALS INTERNALLY.
003200 2120-COMPUTE-RATE.
003210     COMPUTE WS-MONTHLY-RATE ROUNDED =
003220         LR-INTEREST / 100 / 12.
003230
003240 2200-SOLVE-ANNUITY.
003250     PERFORM 2120-COMPUTE-RATE.
003260
003270     IF LR-PAYMENT = ZERO
003280         MOVE "P" TO LR-SOLVE-SW
003290         PERFORM 2210-SOLVE-PAYMENT
003300     ELSE
003310         IF LR-PRINCIPAL = ZERO
003320             MOVE "L" TO LR-SOLVE-SW
003330             PERFORM 2220-SOLVE-PRINCIPAL
003340         ELSE
003350             MOVE "N" TO LR-SOLVE-SW
003360             PERFORM 2230-SOLVE-PERIODS
003370         END-IF
003380     END-IF.
003390
003400*    PAYMENT = P * I * (1+I)**N  /  ((1+I)**N - 1)
003410 2210-SOLVE-PAYMENT.
003420     MOVE LR-PERIODS TO WS-POW-EXP.
003430     PERFORM 8100-COMPUTE-POWER.
003440
003450     COMPUTE WS-TEST-PAYMENT =
003460         LR-PRINCIPAL * WS-MONTHLY-RATE * WS-POW-RESULT
003470             / (WS-POW-RESULT - 1).
003480
003490     MOVE WS-TEST-PAYMENT TO WS-CEIL-IN.
003500     PERFORM 8200-CEILING.
003510     MOVE WS-CEIL-OUT TO WS-PAYMENT.
003520
003530     COMPUTE WS-PRINCIPAL-TRUNC = LR-PRINCIPAL.
003540     COMPUTE WS-OVERPAY =
003550         (WS-PAYMENT * LR-PERIODS) - WS-PRINCIPAL-TRUNC.
003560
003570     MOVE LR-PRINCIPAL TO WS-PRINCIPAL.
003580     MOVE LR-PERIODS TO WS-PERIODS.
003590     PERFORM 2400-OUTPUT-RESULT.
003600
003610*    PRINCIPAL = A / ( I*(1+I)**N / ((1+I)**N - 1) )
003620*    OVERPAY USES THE UNROUNDED PRINCIPAL, PER REQUEST #204.
003630 2220-SOLVE-PRINCIPAL.
003640     MOVE LR-PERIODS TO WS-POW-EXP.
003650     PERFORM 8100-COMPUTE-POWER.
003660
003670     COMPUTE WS-PRINCIPAL ROUNDED =
003680         LR-PAYMENT / (WS-MONTHLY-RATE * WS-POW-RESULT
003690             / (WS-POW-RESULT - 1)).
003700
003710     COMPUTE WS-OVERPAY =
003720         (LR-PAYMENT * LR-PERIODS) - WS-PRINCIPAL.
003730
003740     MOVE WS-PRINCIPAL TO WS-CEIL-IN.
003750     PERFORM 8200-CEILING.
003760     MOVE WS-CEIL-OUT TO WS-PRINCIPAL-TRUNC.
003770
003780     MOVE WS-OVERPAY TO WS-CEIL-IN.
003790     PERFORM 8200-CEILING.
003800     MOVE WS-CEIL-OUT TO WS-OVERPAY.
003810
003820     MOVE WS-PRINCIPAL-TRUNC TO WS-PRINCIPAL.
003830     MOVE LR-PAYMENT TO WS-PAYMENT.
003840     MOVE LR-PERIODS TO WS-PERIODS.
003850     PERFORM 2400-OUTPUT-RESULT.
003860
003870*    PERIODS SOLVED BY ITERATIVE SEARCH - NO LOG FUNCTION
003880*    IS AVAILABLE ON THIS COMPILER.  THE ANNUITY PAYMENT FOR
003890*    A GIVEN N FALLS AS N RISES, SO THE FIRST N WHOSE PAYMENT
003900*    DOES NOT EXCEED THE GIVEN PAYMENT IS THE CEILING MONTH.
003910 2230-SOLVE-PERIODS.
003920     IF LR-PAYMENT NOT > (WS-MONTHLY-RATE * LR-PRINCIPAL)
003930         MOVE "N" TO LR-VALID-SW
003940         PERFORM 2900-WRITE-ERROR
003950     ELSE
003960         MOVE ZERO TO WS-PERIODS
003970         MOVE 999999.9999 TO WS-TEST-PAYMENT
003980         PERFORM 2235-PERIODS-SEARCH-LOOP
003990             UNTIL WS-TEST-PAYMENT NOT > LR-PAYMENT
004000         COMPUTE WS-YEARS = WS-PERIODS / 12
004010         COMPUTE WS-MONTHS = WS-PERIODS - (WS-YEARS * 12)
004020         COMPUTE WS-OVERPAY =
004030             (LR-PAYMENT * WS-PERIODS) - LR-PRINCIPAL
004040         MOVE WS-OVERPAY TO WS-CEIL-IN
004050         PERFORM 8200-CEILING
004060         MOVE WS-CEIL-OUT TO WS-OVERPAY
004070         MOVE LR-PRINCIPAL TO WS-PRINCIPAL
004080         MOVE LR-PAYMENT TO WS-PAYMENT
004090         PERFORM 2400-OUTPUT-RESULT
004100         PERFORM 2237-PERIODS-BREAKOUT
004110     END-IF.
004120
004130 2235-PERIODS-SEARCH-LOOP.
004140     ADD 1 TO WS-PERIODS.
004150     MOVE WS-PERIODS TO WS-POW-EXP.
004160     PERFORM 8100-COMPUTE-POWER.
004170     COMPUTE WS-TEST-PAYMENT =
004180         LR-PRINCIPAL * WS-MONTHLY-RATE * WS-POW-RESULT
004190             / (WS-POW-RESULT - 1).
004200
004210 2237-PERIODS-BREAKOUT.
004220     MOVE WS-YEARS TO O-BO-YEARS.
004230     MOVE WS-MONTHS TO O-BO-MONTHS.
004240     WRITE PRTLINE FROM PERIODS-BREAKOUT-LINE
004250         AFTER ADVANCING 1 LINE
004260             AT EOP PERFORM 9900-HEADING.
004270
004280*    DIFFERENTIATED PAYMENT SCHEDULE, MONTH BY MONTH.
004290 2300-SOLVE-DIFFERENTIATED.
004300     PERFORM 2120-COMPUTE-RATE.
004310     MOVE ZERO TO WS-MONTH-CTR.
004320     MOVE ZERO TO WS-DIFF-SUM.
004330     PERFORM 2350-DIFF-MONTH-LOOP
004340         UNTIL WS-MONTH-CTR NOT < LR-PERIODS.
004350
004360     COMPUTE WS-OVERPAY = WS-DIFF-SUM - LR-PRINCIPAL.
004370     MOVE WS-OVERPAY TO WS-CEIL-IN.
004380     PERFORM 8200-CEILING.
004390     MOVE WS-CEIL-OUT TO WS-OVERPAY.
004400
004410     MOVE LR-PRINCIPAL TO WS-PRINCIPAL.
004420     MOVE ZERO TO WS-PAYMENT.
004430     MOVE LR-PERIODS TO WS-PERIODS.
004440     MOVE "D" TO LR-SOLVE-SW.
004450     PERFORM 2400-OUTPUT-RESULT.
004460
004470*    D(M) = CEILING( P/N + I * (P - P*(M-1)/N) )
004480 2350-DIFF-MONTH-LOOP.                                            AL051984
004490     ADD 1 TO WS-MONTH-CTR.
004500     COMPUTE WS-DIFF-PAY =
004510         (LR-PRINCIPAL / LR-PERIODS) +
004520         (WS-MONTHLY-RATE *
004530           (LR-PRINCIPAL -
004540            (LR-PRINCIPAL * (WS-MONTH-CTR - 1) / LR-PERIODS))).
004550     MOVE WS-DIFF-PAY TO WS-CEIL-IN.
004560     PERFORM 8200-CEILING.
004570     ADD WS-CEIL-OUT TO WS-DIFF-SUM.
004580     MOVE WS-MONTH-CTR TO O-DP-MONTH.
004590     MOVE WS-CEIL-OUT TO O-DP-AMOUNT.
004600     WRITE PRTLINE FROM DIFF-LINE
004610         AFTER ADVANCING 1 LINE
004620             AT EOP PERFORM 9900-HEADING.
004630
004640 2400-OUTPUT-RESULT.
004650     MOVE LR-TYPE TO O-LR-TYPE.
004660     MOVE "OK" TO O-LO-STATUS.
004670     MOVE LR-SOLVE-SW TO O-LO-SOLVED.
004680     MOVE WS-PRINCIPAL TO O-LO-PRINCIPAL.
004690     MOVE WS-PAYMENT TO O-LO-PAYMENT.
004700     MOVE WS-PERIODS TO O-LO-PERIODS.
004710     MOVE WS-OVERPAY TO O-LO-OVERPAY.
004720
004730     WRITE PRTLINE FROM RESULT-LINE
004740         AFTER ADVANCING 2 LINES
004750             AT EOP PERFORM 9900-HEADING.
004760
004770 2900-WRITE-ERROR.
004780     ADD 1 TO C-REQ-ERRORS.
004790     MOVE LR-TYPE TO O-ER-LR-TYPE.
004800     WRITE PRTLINE FROM ERROR-LINE
004810         AFTER ADVANCING 2 LINES
004820             AT EOP PERFORM 9900-HEADING.
004830
004840*    COMPUTES WS-POW-RESULT = (1 + WS-MONTHLY-RATE) ** WS-POW-EXP
004850*    BY REPEATED MULTIPLICATION - NO EXPONENT OPERATOR ASSUMED.
004860 8100-COMPUTE-POWER.
004870     COMPUTE WS-POW-BASE = 1 + WS-MONTHLY-RATE.
004880     MOVE WS-POW-BASE TO WS-POW-RESULT.
004890     MOVE 1 TO WS-POW-CTR.
004900     PERFORM 8110-POWER-LOOP
004910         UNTIL WS-POW-CTR NOT < WS-POW-EXP.
004920
004930 8110-POWER-LOOP.
004940     COMPUTE WS-POW-RESULT ROUNDED =
004950         WS-POW-RESULT * WS-POW-BASE.
004960     ADD 1 TO WS-POW-CTR.
004970
004980*    ROUNDS WS-CEIL-IN UP TO THE NEXT WHOLE UNIT IN WS-CEIL-OUT.
004990 8200-CEILING.                                                    AL070385
005000     COMPUTE WS-CEIL-OUT = WS-CEIL-IN.
005010     IF WS-CEIL-OUT < WS-CEIL-IN
005020         ADD 1 TO WS-CEIL-OUT
005030     END-IF.
005040
005050 3000-CLOSING.                                                    AL020989
005060     MOVE C-REQ-READ TO O-T-REQ-READ.
005070     MOVE C-REQ-ERRORS TO O-T-REQ-ERRORS.
005080     WRITE PRTLINE FROM TOTALS-LINE
005090         AFTER ADVANCING 3 LINES.
005100
005110     CLOSE LOAN-REQUEST-FILE.
005120     CLOSE LOAN-PRTOUT.
005130
005140 9000-READ.
005150     READ LOAN-REQUEST-FILE
005160         AT END
005170             MOVE "NO" TO MORE-RECS.
005180
005190 9900-HEADING.
005200     ADD 1 TO C-PCTR.
005210     MOVE C-PCTR TO O-PCTR.
005220
005230     WRITE PRTLINE FROM COMPANY-TITLE
005240         AFTER ADVANCING TOP-OF-FORM.
005250     WRITE PRTLINE FROM COLUMN-HEADING-1
005260         AFTER ADVANCING 2 LINES.
005270     WRITE PRTLINE FROM BLANK-LINE
005280         AFTER ADVANCING 1 LINE.
