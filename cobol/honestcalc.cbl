000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.              HONESTCALC.
000030 AUTHOR.                  A. LINDQUIST.
000040 INSTALLATION.            LINDQUIST DATA SERVICES - DES MOINES.
000050 DATE-WRITTEN.            05/02/90.
000060 DATE-COMPILED.
000070 SECURITY.                UNCLASSIFIED - INTERNAL USE ONLY.
000080
000090***************************************************************
000100*  PROGRAM HONESTCALC                                          *
000110*  FOUR-FUNCTION ARITHMETIC EVALUATOR WITH A "LAZINESS"        *
000120*  CLASSIFICATION - FLAGS REQUESTS THAT COULD HAVE BEEN DONE   *
000130*  IN YOUR HEAD RATHER THAN SENT TO THE BATCH JOB.             *
000140***************************************************************
000150*                   C H A N G E   L O G                       *
000160*---------------------------------------------------------------
000170* 05/02/90  AL   ORIGINAL WRITE-UP - ADD/SUBTRACT/MULTIPLY/    *
000180*                DIVIDE WITH DIVIDE-BY-ZERO TRAP.              *
000190* 11/14/92  AL   BAD-OPERATOR STATUS 'ER' ADDED - PREVIOUSLY   *
000200*                AN UNRECOGNIZED OPERATOR ABENDED THE RUN.     *
000210* 06/05/95  DW   "LAZY" / "VERY LAZY" / "VERY, VERY LAZY"      *
000220*                CLASSIFICATION ADDED PER REQUEST FROM THE     *
000230*                TRAINING DEPT - SEE REQUEST #33.              *
000240* 09/02/98  AL   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS   *
000250*                PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF.     *
000260* 02/11/99  SK   DIVIDE RESULT NOW CARRIED TO 4 DECIMALS AND   *
000270*                ROUNDED, WAS 2 DECIMALS TRUNCATED BEFORE.     *
000280* 08/09/00  DW   REQUEST #241 - CL-STATUS NOW CLEARED TO       *
000290*                SPACES BEFORE EACH REQUEST, WAS CARRYING THE  *
000300*                PRIOR RECORD'S 'DZ' INTO A GOOD RESULT LINE.  *
000310***************************************************************
000320
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM.
000370
000380 INPUT-OUTPUT SECTION.
000390 FILE-CONTROL.
000400
000410     SELECT CALC-FILE
000420         ASSIGN TO CALCFILE
000430         ORGANIZATION IS LINE SEQUENTIAL.
000440
000450     SELECT CALC-PRTOUT
000460         ASSIGN TO CALCRPT
000470         ORGANIZATION IS LINE SEQUENTIAL.
000480
000490 DATA DIVISION.
000500 FILE SECTION.
000510
000520 FD  CALC-FILE
000530     LABEL RECORD IS STANDARD
000540     RECORD CONTAINS 80 CHARACTERS
000550     DATA RECORD IS CR-REC.
000560
000570 01  CR-REC.
000580     05  CR-OPERAND-1        PIC S9(7)V99.
000590     05  CR-OPERATOR         PIC X(1).
000600     05  CR-OPERAND-2        PIC S9(7)V99.
000610     05  FILLER              PIC X(61).
000620
000630 FD  CALC-PRTOUT
000640     LABEL RECORD IS OMITTED
000650     RECORD CONTAINS 132 CHARACTERS
000660     LINAGE IS 60 WITH FOOTING AT 55
000670     DATA RECORD IS PRTLINE.
000680
000690 01  PRTLINE                 PIC X(132).
000700
000710 WORKING-STORAGE SECTION.
000720*    STANDALONE COUNTERS - NOT PART OF ANY REPORT OR RECORD
000730*    GROUP, SO THEY STAY OUT OF WORK-AREA BELOW.
000740 77  C-PCTR                  PIC 99        VALUE ZERO COMP.
000750 77  C-PROCESSED-CTR         PIC 9(7)      VALUE ZERO COMP.
000760 01  WORK-AREA.
000770     05  MORE-RECS           PIC XXX       VALUE "YES".
000780         88  NO-MORE-RECS    VALUE "NO ".
000790     05  FILLER              PIC X(10)     VALUE SPACES.
000800
000810 01  CONTROL-TOTALS.
000820     05  C-DIVZERO-CTR       PIC 9(7)      VALUE ZERO COMP.
000830     05  C-BADOP-CTR         PIC 9(7)      VALUE ZERO COMP.
000840     05  FILLER              PIC X(10)     VALUE SPACES.
000850
000860 01  CALC-RESULT-AREA.
000870     05  CL-STATUS           PIC X(2)      VALUE "OK".
000880         88  CL-IS-OK        VALUE "OK".
000890         88  CL-IS-DIVZERO   VALUE "DZ".
000900         88  CL-IS-BADOP     VALUE "ER".
000910     05  CL-RESULT           PIC S9(9)V9(4) VALUE ZERO.
000920     05  CL-LAZY             PIC X(1)      VALUE "N".
000930     05  CL-VERY-LAZY        PIC X(1)      VALUE "N".
000940     05  CL-VERY-VERY-LAZY   PIC X(1)      VALUE "N".
000950     05  FILLER              PIC X(2)      VALUE SPACES.
000960
000970*    ALTERNATE VIEW OF THE RESULT AREA - USED WHEN THE STATUS
000980*    AND THE THREE LAZINESS FLAGS ARE RESET TOGETHER AS ONE
000990*    FOUR-BYTE GROUP BEFORE A NEW REQUEST IS EVALUATED.
001000 01  CALC-RESULT-RESET-VIEW REDEFINES CALC-RESULT-AREA.
001010     05  FILLER              PIC X(2).
001020     05  FILLER              PIC X(13).
001030     05  WS-FLAG-GROUP       PIC X(3).
001040     05  FILLER              PIC X(2).
001050
001060 01  LAZY-WORK-AREA.
001070     05  WS-OP1-INT          PIC S9(7)     VALUE ZERO.
001080     05  WS-OP1-RECON        PIC S9(7)V99  VALUE ZERO.
001090     05  WS-OP2-INT          PIC S9(7)     VALUE ZERO.
001100     05  WS-OP2-RECON        PIC S9(7)V99  VALUE ZERO.
001110     05  WS-OP1-WHOLE-SW     PIC X(1)      VALUE "N".
001120     05  WS-OP2-WHOLE-SW     PIC X(1)      VALUE "N".
001130     05  FILLER              PIC X(10)     VALUE SPACES.
001140
001150 01  WS-SYS-DATE.
001160     05  WS-SYS-YY           PIC 99.
001170     05  WS-SYS-MM           PIC 99.
001180     05  WS-SYS-DD           PIC 99.
001190     05  FILLER              PIC X(4)      VALUE SPACES.
001200
001210 01  WS-SYS-DATE-NUM REDEFINES WS-SYS-DATE.
001220     05  WS-SYS-DATE-NUM-V   PIC 9(6).
001230     05  FILLER              PIC X(4).
001240
001250 01  WS-SYS-DATE-ALT.
001260     05  WS-SYS-CENT         PIC 99          VALUE 19.
001270     05  WS-SYS-YY-A         PIC 99.
001280     05  WS-SYS-MM-A         PIC 99.
001290     05  WS-SYS-DD-A         PIC 99.
001300     05  FILLER              PIC X(4)      VALUE SPACES.
001310
001320 01  WS-SYS-DATE-ALT-NUM REDEFINES WS-SYS-DATE-ALT.
001330     05  WS-SYS-DATE-ALT-V   PIC 9(8).
001340     05  FILLER              PIC X(4).
001350
001360 01  COMPANY-TITLE.
001370     05  FILLER              PIC X(6)    VALUE "DATE:".
001380     05  O-MONTH              PIC 99.
001390     05  FILLER              PIC X       VALUE "/".
001400     05  O-DAY                PIC 99.
001410     05  FILLER              PIC X       VALUE "/".
001420     05  O-YEAR               PIC 99.
001430     05  FILLER              PIC X(36)   VALUE SPACES.
001440     05  FILLER              PIC X(33)   VALUE
001450         "LINDQUIST DATA SVCS - HONESTCALC".
001460     05  FILLER              PIC X(37)   VALUE SPACES.
001470     05  FILLER              PIC X(6)    VALUE "PAGE:".
001480     05  O-PCTR               PIC Z9.
001490
001500 01  COLUMN-HEADING-1.
001510     05  FILLER              PIC X(7)    VALUE "OPERAND".
001520     05  FILLER              PIC X(5)    VALUE SPACES.
001530     05  FILLER              PIC X(2)    VALUE "OP".
001540     05  FILLER              PIC X(4)    VALUE SPACES.
001550     05  FILLER              PIC X(7)    VALUE "OPERAND".
001560     05  FILLER              PIC X(5)    VALUE SPACES.
001570     05  FILLER              PIC X(6)    VALUE "STATUS".
001580     05  FILLER              PIC X(4)    VALUE SPACES.
001590     05  FILLER              PIC X(6)    VALUE "RESULT".
001600     05  FILLER              PIC X(4)    VALUE SPACES.
001610     05  FILLER              PIC X(28)   VALUE
001620         "LAZY  VERY-LAZY  VV-LAZY".
001630     05  FILLER              PIC X(54)   VALUE SPACES.
001640
001650 01  DETAIL-LINE.
001660     05  O-OPERAND-1         PIC -(6)9.99.
001670     05  FILLER              PIC X(2)    VALUE SPACES.
001680     05  O-OPERATOR          PIC X(1).
001690     05  FILLER              PIC X(3)    VALUE SPACES.
001700     05  O-OPERAND-2         PIC -(6)9.99.
001710     05  FILLER              PIC X(3)    VALUE SPACES.
001720     05  O-STATUS            PIC X(2).
001730     05  FILLER              PIC X(5)    VALUE SPACES.
001740     05  O-RESULT            PIC -(8)9.9999.
001750     05  FILLER              PIC X(3)    VALUE SPACES.
001760     05  O-LAZY              PIC X(1).
001770     05  FILLER              PIC X(9)    VALUE SPACES.
001780     05  O-VERY-LAZY         PIC X(1).
001790     05  FILLER              PIC X(9)    VALUE SPACES.
001800     05  O-VV-LAZY           PIC X(1).
001810     05  FILLER              PIC X(19)   VALUE SPACES.
001820
001830 01  TOTALS-LINE.
001840     05  FILLER              PIC X(12)   VALUE "PROCESSED:".
001850     05  O-T-PROCESSED       PIC Z(6)9.
001860     05  FILLER              PIC X(4)    VALUE SPACES.
001870     05  FILLER              PIC X(16)   VALUE "DIVIDE BY ZERO:".
001880     05  O-T-DIVZERO         PIC Z(6)9.
001890     05  FILLER              PIC X(4)    VALUE SPACES.
001900     05  FILLER              PIC X(13)   VALUE "BAD OPERATOR:".
001910     05  O-T-BADOP           PIC Z(6)9.
001920     05  FILLER              PIC X(60)   VALUE SPACES.
001930
001940 01  BLANK-LINE.
001950     05  FILLER              PIC X(132)  VALUE SPACES.
001960
001970 PROCEDURE DIVISION.
001980
001990 0000-HONESTCALC.
002000     PERFORM 1000-INIT.
002010     PERFORM 2000-MAINLINE
002020         UNTIL NO-MORE-RECS.
002030     PERFORM 3000-CLOSING.
002040     STOP RUN.
002050
002060 1000-INIT.
002070     ACCEPT WS-SYS-DATE FROM DATE.
002080     MOVE WS-SYS-MM TO O-MONTH.
002090     MOVE WS-SYS-DD TO O-DAY.
002100     MOVE WS-SYS-YY TO O-YEAR.
002110
002120     OPEN INPUT CALC-FILE.
002130     OPEN OUTPUT CALC-PRTOUT.
002140
002150     PERFORM 9900-HEADING.
002160     PERFORM 9000-READ.
002170
002180 2000-MAINLINE.
002190     ADD 1 TO C-PROCESSED-CTR.
002200     MOVE "OK" TO CL-STATUS.
002210     MOVE ZERO TO CL-RESULT.
002220     MOVE "NNN" TO WS-FLAG-GROUP.
002230
002240     EVALUATE CR-OPERATOR
002250         WHEN "+"
002260             PERFORM 2100-ADD
002270         WHEN "-"
002280             PERFORM 2200-SUBTRACT
002290         WHEN "*"
002300             PERFORM 2300-MULTIPLY
002310         WHEN "/"
002320             PERFORM 2400-DIVIDE THRU 2400-EXIT
002330         WHEN OTHER
002340             PERFORM 2900-BAD-OPERATOR
002350     END-EVALUATE.
002360
002370     PERFORM 2500-CLASSIFY-LAZY.
002380     PERFORM 2700-OUTPUT-RESULT.
002390     PERFORM 9000-READ.
002400
002410 2100-ADD.
002420     COMPUTE CL-RESULT = CR-OPERAND-1 + CR-OPERAND-2.
002430
002440 2200-SUBTRACT.
002450     COMPUTE CL-RESULT = CR-OPERAND-1 - CR-OPERAND-2.
002460
002470 2300-MULTIPLY.
002480     COMPUTE CL-RESULT = CR-OPERAND-1 * CR-OPERAND-2.
002490
002500 2400-DIVIDE.                                                     AL050290
002510     IF CR-OPERAND-2 = ZERO
002520         MOVE "DZ" TO CL-STATUS
002530         ADD 1 TO C-DIVZERO-CTR
002540         GO TO 2400-EXIT
002550     END-IF.
002560
002570     COMPUTE CL-RESULT ROUNDED =
002580         CR-OPERAND-1 / CR-OPERAND-2.
002590
002600 2400-EXIT.
002610     EXIT.
002620
002630 2500-CLASSIFY-LAZY.                                              DW060595
002640     PERFORM 2510-CHECK-OP1-WHOLE.
002650     PERFORM 2520-CHECK-OP2-WHOLE.
002660
002670     IF WS-OP1-WHOLE-SW = "Y" AND WS-OP2-WHOLE-SW = "Y"
002680         MOVE "Y" TO CL-LAZY
002690     END-IF.
002700
002710     IF CR-OPERATOR = "*"
002720        AND (CR-OPERAND-1 = 1 OR CR-OPERAND-2 = 1)
002730         MOVE "Y" TO CL-VERY-LAZY
002740     END-IF.
002750
002760     IF (CR-OPERATOR = "+" OR CR-OPERATOR = "-"
002770             OR CR-OPERATOR = "*")
002780        AND (CR-OPERAND-1 = ZERO OR CR-OPERAND-2 = ZERO)
002790         MOVE "Y" TO CL-VERY-VERY-LAZY
002800     END-IF.
002810
002820 2510-CHECK-OP1-WHOLE.
002830     MOVE CR-OPERAND-1 TO WS-OP1-INT.
002840     MOVE WS-OP1-INT TO WS-OP1-RECON.
002850     IF CR-OPERAND-1 = WS-OP1-RECON
002860        AND WS-OP1-INT > -10 AND WS-OP1-INT < 10
002870         MOVE "Y" TO WS-OP1-WHOLE-SW
002880     ELSE
002890         MOVE "N" TO WS-OP1-WHOLE-SW
002900     END-IF.
002910
002920 2520-CHECK-OP2-WHOLE.
002930     MOVE CR-OPERAND-2 TO WS-OP2-INT.
002940     MOVE WS-OP2-INT TO WS-OP2-RECON.
002950     IF CR-OPERAND-2 = WS-OP2-RECON
002960        AND WS-OP2-INT > -10 AND WS-OP2-INT < 10
002970         MOVE "Y" TO WS-OP2-WHOLE-SW
002980     ELSE
002990         MOVE "N" TO WS-OP2-WHOLE-SW
003000     END-IF.
003010
003020 2700-OUTPUT-RESULT.
003030     MOVE CR-OPERAND-1 TO O-OPERAND-1.
003040     MOVE CR-OPERATOR TO O-OPERATOR.
003050     MOVE CR-OPERAND-2 TO O-OPERAND-2.
003060     MOVE CL-STATUS TO O-STATUS.
003070     MOVE CL-RESULT TO O-RESULT.
003080     MOVE CL-LAZY TO O-LAZY.
003090     MOVE CL-VERY-LAZY TO O-VERY-LAZY.
003100     MOVE CL-VERY-VERY-LAZY TO O-VV-LAZY.
003110
003120     WRITE PRTLINE FROM DETAIL-LINE
003130         AFTER ADVANCING 1 LINE
003140             AT EOP PERFORM 9900-HEADING.
003150
003160 2900-BAD-OPERATOR.                                               AL111492
003170     MOVE "ER" TO CL-STATUS.
003180     ADD 1 TO C-BADOP-CTR.
003190
003200 3000-CLOSING.
003210     MOVE C-PROCESSED-CTR TO O-T-PROCESSED.
003220     MOVE C-DIVZERO-CTR TO O-T-DIVZERO.
003230     MOVE C-BADOP-CTR TO O-T-BADOP.
003240
003250     WRITE PRTLINE FROM BLANK-LINE
003260         AFTER ADVANCING 2 LINES.
003270     WRITE PRTLINE FROM TOTALS-LINE
003280         AFTER ADVANCING 1 LINE.
003290
003300     CLOSE CALC-FILE.
003310     CLOSE CALC-PRTOUT.
003320
003330 9000-READ.
003340     READ CALC-FILE
003350         AT END
003360             MOVE "NO" TO MORE-RECS.
003370
003380 9900-HEADING.
003390     ADD 1 TO C-PCTR.
003400     MOVE C-PCTR TO O-PCTR.
003410
003420     WRITE PRTLINE FROM COMPANY-TITLE
003430         AFTER ADVANCING TOP-OF-FORM.
003440     WRITE PRTLINE FROM COLUMN-HEADING-1
003450         AFTER ADVANCING 2 LINES.
003460     WRITE PRTLINE FROM BLANK-LINE
003470         AFTER ADVANCING 1 LINE.
