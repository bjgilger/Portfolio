000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.              PROGRESS.
000030 AUTHOR.                  D. WOUDENBERG.
000040 INSTALLATION.            LINDQUIST DATA SERVICES - DES MOINES.
000050 DATE-WRITTEN.            11/09/86.
000060 DATE-COMPILED.
000070 SECURITY.                UNCLASSIFIED - INTERNAL USE ONLY.
000080
000090***************************************************************
000100*  PROGRAM PROGRESS                                            *
000110*  LEARNING-PROGRESS TRACKER FOR THE TRAINING DEPARTMENT.      *
000120*  LOADS THE STUDENT MASTER INTO A TABLE, POSTS A TRANSACTION  *
000130*  FILE OF SUBMITTED POINTS AGAINST IT, PRODUCES COURSE        *
000140*  STATISTICS AND RANKINGS, AND SENDS COMPLETION NOTICES.      *
000150***************************************************************
000160*                   C H A N G E   L O G                       *
000170*---------------------------------------------------------------
000180* 11/09/86  DW   ORIGINAL WRITE-UP - POSTING AND DETAIL ONLY.  *
000190* 02/14/87  DW   POPULARITY / ACTIVITY / AVERAGE STATISTICS    *
000200*                AND THE SIX RANKING LINES ADDED.              *
000210* 08/03/90  AL   COMPLETION-NOTICE PASS ADDED PER TRAINING     *
000220*                DEPT REQUEST #47 - ONE NOTICE PER STUDENT     *
000230*                PER COURSE, NEVER REPEATED.                   *
000240* 09/02/98  AL   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS   *
000250*                PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF.     *
000260* 04/27/01  SK   REQUEST #191 - DETAIL REPORT NOW SORTED BY    *
000270*                POINTS DESCENDING THEN ID ASCENDING, WAS      *
000280*                UNSORTED BEFORE.                              *
000290* 07/19/01  SK   STU-ENTRY WAS A FLAT OCCURS 1000 - SEARCH ALL *
000300*                WAS BINARY-SEARCHING PAST WS-STU-CTR INTO     *
000310*                UNLOADED SLOTS.  MADE IT OCCURS ... DEPENDING *
000320*                ON WS-STU-CTR SO THE SEARCH STAYS IN THE      *
000330*                LOADED, KEY-ORDERED PART OF THE TABLE.        *
000340***************************************************************
000350
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM.
000400
000410 INPUT-OUTPUT SECTION.
000420 FILE-CONTROL.
000430
000440     SELECT STUDENT-MASTER
000450         ASSIGN TO STUDMAST
000460         ORGANIZATION IS LINE SEQUENTIAL.
000470
000480     SELECT POINTS-TXN-FILE
000490         ASSIGN TO POINTTXN
000500         ORGANIZATION IS LINE SEQUENTIAL.
000510
000520     SELECT PROGRESS-PRTOUT
000530         ASSIGN TO PROGRPT
000540         ORGANIZATION IS LINE SEQUENTIAL.
000550
000560 DATA DIVISION.
000570 FILE SECTION.
000580
000590 FD  STUDENT-MASTER
000600     LABEL RECORD IS STANDARD
000610     RECORD CONTAINS 132 CHARACTERS
000620     DATA RECORD IS ST-REC.
000630
000640 01  ST-REC.
000650     05  ST-ID               PIC 9(5).
000660     05  ST-FIRST-NAME       PIC X(25).
000670     05  ST-LAST-NAME        PIC X(30).
000680     05  ST-EMAIL            PIC X(40).
000690     05  ST-POINTS           PIC 9(5)   OCCURS 4 TIMES.
000700     05  ST-NOTIFIED         PIC X(1)   OCCURS 4 TIMES.
000710     05  FILLER              PIC X(8).
000720
000730*    FLAT VIEW OF THE POINTS/NOTIFIED BLOCK - USED WHEN A
000740*    MASTER RECORD IS BEING RESET FOR A NEW TRAINING TERM.
000750 01  ST-REC-POINTS-VIEW REDEFINES ST-REC.
000760     05  FILLER              PIC X(100).
000770     05  ST-ALL-POINTS-NOTIFIED PIC X(24).
000780     05  FILLER              PIC X(8).
000790
000800 FD  POINTS-TXN-FILE
000810     LABEL RECORD IS STANDARD
000820     RECORD CONTAINS 80 CHARACTERS
000830     DATA RECORD IS PT-REC.
000840
000850 01  PT-REC.
000860     05  PT-STUDENT-ID       PIC 9(5).
000870     05  PT-POINTS           PIC 9(5)   OCCURS 4 TIMES.
000880     05  FILLER              PIC X(55).
000890
000900 FD  PROGRESS-PRTOUT
000910     LABEL RECORD IS OMITTED
000920     RECORD CONTAINS 132 CHARACTERS
000930     LINAGE IS 60 WITH FOOTING AT 55
000940     DATA RECORD IS PRTLINE.
000950
000960 01  PRTLINE                 PIC X(132).
000970
000980 WORKING-STORAGE SECTION.
000990*    STANDALONE COUNTERS - NOT PART OF ANY REPORT OR RECORD
001000*    GROUP, SO THEY STAY OUT OF WORK-AREA BELOW.
001010 77  C-PCTR                  PIC 99        VALUE ZERO COMP.
001020 77  C-ERR-CTR               PIC 9(5)      VALUE ZERO COMP.
001030 01  WORK-AREA.
001040     05  MORE-MASTER-RECS    PIC XXX       VALUE "YES".
001050         88  NO-MORE-MASTER-RECS VALUE "NO ".
001060     05  MORE-TXN-RECS       PIC XXX       VALUE "YES".
001070         88  NO-MORE-TXN-RECS    VALUE "NO ".
001080     05  WS-STU-VALID-SW     PIC X(1)      VALUE "Y".
001090         88  STU-IS-VALID    VALUE "Y".
001100     05  FILLER              PIC X(10)     VALUE SPACES.
001110
001120 01  CONTROL-TOTALS.
001130     05  C-NOTIFY-CTR        PIC 9(5)      VALUE ZERO COMP.
001140     05  FILLER              PIC X(10)     VALUE SPACES.
001150
001160*    ==== IN-CORE STUDENT TABLE - LOADED IN ST-ID ORDER ====
001170*    REQUEST #233 FOLLOW-UP - BOUNDED TO WS-STU-CTR SO SEARCH
001180*    ALL ONLY EVER SEES THE PART OF THE TABLE THAT WAS LOADED.
001190 01  STUDENT-TABLE.
001200     05  WS-STU-CTR          PIC 9(4)      VALUE ZERO COMP.
001210     05  STU-ENTRY OCCURS 1 TO 1000 TIMES
001220             DEPENDING ON WS-STU-CTR
001230             ASCENDING KEY IS STU-ID
001240             INDEXED BY STU-IDX.
001250         10  STU-ID          PIC 9(5).
001260         10  STU-FIRST-NAME  PIC X(25).
001270         10  STU-LAST-NAME   PIC X(30).
001280         10  STU-EMAIL       PIC X(40).
001290         10  STU-POINTS      PIC 9(5)    OCCURS 4 TIMES.
001300         10  STU-NOTIFIED    PIC X(1)    OCCURS 4 TIMES.
001310     05  FILLER              PIC X(10)     VALUE SPACES.
001320
001330 01  COURSE-TABLE.
001340     05  CRS-ENTRY OCCURS 4 TIMES.
001350         10  CRS-NAME        PIC X(10).
001360         10  CRS-MAX-POINTS  PIC 9(5)          COMP.
001370         10  CRS-POPULARITY  PIC 9(5)          COMP.
001380         10  CRS-ACTIVITY    PIC 9(9)          COMP.
001390         10  CRS-AVERAGE     PIC S9(7)V99.
001400     05  FILLER              PIC X(10)     VALUE SPACES.
001410
001420*    ==== GENERIC RANKING WORK AREA - REUSED FOR EACH METRIC ====
001430 01  RANKING-WORK-AREA.
001440     05  WS-RANK-VALUE       PIC S9(9)V99 OCCURS 4 TIMES.
001450     05  WS-RANK-MAX         PIC S9(9)V99.
001460     05  WS-RANK-MIN-NONZERO PIC S9(9)V99.
001470     05  WS-RANK-ANY-NONZ-SW PIC X(1)     VALUE "N".
001480     05  WS-RANK-IDX         PIC 9(1)     VALUE ZERO COMP.
001490     05  WS-RANK-MOST-LIST   PIC X(60)    VALUE SPACES.
001500     05  WS-RANK-LEAST-LIST  PIC X(60)    VALUE SPACES.
001510     05  WS-RANK-PTR         PIC 9(3)     VALUE 1    COMP.
001520     05  FILLER              PIC X(10)     VALUE SPACES.
001530
001540*    ==== PER-COURSE DETAIL ROSTER - REBUILT FOR EACH COURSE ====
001550 01  DETAIL-TABLE.
001560     05  WS-DET-CTR          PIC 9(4)      VALUE ZERO COMP.
001570     05  DET-ENTRY OCCURS 1000 TIMES.
001580         10  DET-ID          PIC 9(5).
001590         10  DET-POINTS      PIC 9(5).
001600         10  DET-PCT         PIC 999V9.
001610     05  FILLER              PIC X(10)     VALUE SPACES.
001620
001630 01  SORT-WORK-AREA.
001640     05  WS-SORT-I           PIC 9(4)      VALUE ZERO COMP.
001650     05  WS-SORT-J           PIC 9(4)      VALUE ZERO COMP.
001660     05  WS-SORT-SWAP-SW     PIC X(1)      VALUE "N".
001670     05  WS-HOLD-ID          PIC 9(5)      VALUE ZERO.
001680     05  WS-HOLD-POINTS      PIC 9(5)      VALUE ZERO.
001690     05  WS-HOLD-PCT         PIC 999V9.
001700     05  FILLER              PIC X(10)     VALUE SPACES.
001710
001720 01  MISC-WORK-AREA.
001730     05  WS-COURSE-IDX       PIC 9(1)      VALUE ZERO COMP.
001740     05  WS-STU-IDX-W        PIC 9(4)      VALUE ZERO COMP.
001750     05  WS-NOTIFY-CTR-ED    PIC ZZZZ9.
001760     05  FILLER              PIC X(10)     VALUE SPACES.
001770
001780 01  WS-SYS-DATE.
001790     05  WS-SYS-YY           PIC 99.
001800     05  WS-SYS-MM           PIC 99.
001810     05  WS-SYS-DD           PIC 99.
001820     05  FILLER              PIC X(4)        VALUE SPACES.
001830
001840 01  WS-SYS-DATE-NUM REDEFINES WS-SYS-DATE.
001850     05  WS-SYS-DATE-NUM-V   PIC 9(6).
001860     05  FILLER              PIC X(4).
001870
001880 01  WS-SYS-DATE-ALT.
001890     05  WS-SYS-CENT         PIC 99          VALUE 19.
001900     05  WS-SYS-YY-A         PIC 99.
001910     05  WS-SYS-MM-A         PIC 99.
001920     05  WS-SYS-DD-A         PIC 99.
001930     05  FILLER              PIC X(4)        VALUE SPACES.
001940
001950 01  WS-SYS-DATE-ALT-NUM REDEFINES WS-SYS-DATE-ALT.
001960     05  WS-SYS-DATE-ALT-V   PIC 9(8).
001970     05  FILLER              PIC X(4).
001980
001990 01  COMPANY-TITLE.
002000     05  FILLER              PIC X(6)    VALUE "DATE:".
002010     05  O-MONTH              PIC 99.
002020     05  FILLER              PIC X       VALUE "/".
002030     05  O-DAY                PIC 99.
002040     05  FILLER              PIC X       VALUE "/".
002050     05  O-YEAR               PIC 99.
002060     05  FILLER              PIC X(36)   VALUE SPACES.
002070     05  FILLER              PIC X(33)   VALUE
002080         "LINDQUIST TRAINING DEPT PROGRESS".
002090     05  FILLER              PIC X(37)   VALUE SPACES.
002100     05  FILLER              PIC X(6)    VALUE "PAGE:".
002110     05  O-PCTR               PIC Z9.
002120
002130 01  ERROR-LINE.
002140     05  FILLER              PIC X(4)    VALUE SPACES.
002150     05  FILLER              PIC X(27)   VALUE
002160         "NO STUDENT IS FOUND FOR ID=".
002170     05  O-ERR-ID            PIC 9(5).
002180     05  FILLER              PIC X(96)   VALUE SPACES.
002190
002200 01  RANK-LINE.
002210     05  O-RANK-LABEL        PIC X(20).
002220     05  O-RANK-LIST         PIC X(60).
002230     05  FILLER              PIC X(52)   VALUE SPACES.
002240
002250 01  COURSE-HEADING-LINE.
002260     05  FILLER              PIC X(8)    VALUE "COURSE:".
002270     05  O-CRS-NAME          PIC X(10).
002280     05  FILLER              PIC X(114)  VALUE SPACES.
002290
002300 01  DETAIL-COLUMN-HEADING.
002310     05  FILLER              PIC X(4)    VALUE "ID".
002320     05  FILLER              PIC X(8)    VALUE SPACES.
002330     05  FILLER              PIC X(6)    VALUE "POINTS".
002340     05  FILLER              PIC X(6)    VALUE SPACES.
002350     05  FILLER              PIC X(10)   VALUE "COMPLETED%".
002360     05  FILLER              PIC X(98)   VALUE SPACES.
002370
002380 01  DETAIL-LINE.
002390     05  O-DET-ID            PIC 9(5).
002400     05  FILLER              PIC X(7)    VALUE SPACES.
002410     05  O-DET-POINTS        PIC Z(4)9.
002420     05  FILLER              PIC X(5)    VALUE SPACES.
002430     05  O-DET-PCT           PIC ZZ9.9.
002440     05  FILLER              PIC X(1)    VALUE "%".
002450     05  FILLER              PIC X(101)  VALUE SPACES.
002460
002470 01  NOTIFY-TO-LINE.
002480     05  FILLER              PIC X(4)    VALUE "TO:".
002490     05  O-NOTIFY-EMAIL      PIC X(40).
002500     05  FILLER              PIC X(88)   VALUE SPACES.
002510
002520 01  NOTIFY-RE-LINE.
002530     05  FILLER              PIC X(28)   VALUE
002540         "RE: YOUR LEARNING PROGRESS".
002550     05  FILLER              PIC X(104)  VALUE SPACES.
002560
002570 01  NOTIFY-HELLO-LINE.
002580     05  FILLER              PIC X(7)    VALUE "HELLO,".
002590     05  O-NOTIFY-FIRST      PIC X(25).
002600     05  FILLER              PIC X(1)    VALUE SPACES.
002610     05  O-NOTIFY-LAST       PIC X(30).
002620     05  FILLER              PIC X(31)   VALUE
002630         "! YOU HAVE ACCOMPLISHED OUR".
002640     05  O-NOTIFY-COURSE     PIC X(10).
002650     05  FILLER              PIC X(27)   VALUE " COURSE!".
002660
002670 01  NOTIFY-TOTAL-LINE.
002680     05  O-NOTIFY-TOTAL-TXT  PIC X(40).
002690     05  FILLER              PIC X(92)   VALUE SPACES.
002700
002710 01  BLANK-LINE.
002720     05  FILLER              PIC X(132)  VALUE SPACES.
002730
002740 PROCEDURE DIVISION.
002750
002760 0000-PROGRESS.
002770     PERFORM 1000-INIT.
002780     PERFORM 2000-LOAD-MASTER
002790         UNTIL NO-MORE-MASTER-RECS.
002800     PERFORM 2500-POST-TRANSACTIONS
002810         UNTIL NO-MORE-TXN-RECS.
002820     PERFORM 4000-STATISTICS.
002830     PERFORM 5000-NOTIFY.
002840     PERFORM 3000-CLOSING.
002850     STOP RUN.
002860
002870 1000-INIT.
002880     ACCEPT WS-SYS-DATE FROM DATE.
002890     MOVE WS-SYS-MM TO O-MONTH.
002900     MOVE WS-SYS-DD TO O-DAY.
002910     MOVE WS-SYS-YY TO O-YEAR.
002920
002930     MOVE "PYTHON"    TO CRS-NAME(1).
002940     MOVE 600 TO CRS-MAX-POINTS(1).
002950     MOVE "DSA"       TO CRS-NAME(2).
002960     MOVE 400 TO CRS-MAX-POINTS(2).
002970     MOVE "DATABASES" TO CRS-NAME(3).
002980     MOVE 480 TO CRS-MAX-POINTS(3).
002990     MOVE "FLASK"     TO CRS-NAME(4).
003000     MOVE 550 TO CRS-MAX-POINTS(4).
003010
003020     OPEN INPUT STUDENT-MASTER.
003030     OPEN INPUT POINTS-TXN-FILE.
003040     OPEN OUTPUT PROGRESS-PRTOUT.
003050
003060     PERFORM 9900-HEADING.
003070     PERFORM 9000-READ-MASTER.
003080     PERFORM 9010-READ-TXN.
003090
003100*    PASS 1A - LOAD THE MASTER INTO THE IN-CORE TABLE.
003110 2000-LOAD-MASTER.
003120     ADD 1 TO WS-STU-CTR.
003130     MOVE ST-ID TO STU-ID(WS-STU-CTR).
003140     MOVE ST-FIRST-NAME TO STU-FIRST-NAME(WS-STU-CTR).
003150     MOVE ST-LAST-NAME TO STU-LAST-NAME(WS-STU-CTR).
003160     MOVE ST-EMAIL TO STU-EMAIL(WS-STU-CTR).
003170     MOVE ST-POINTS(1) TO STU-POINTS(WS-STU-CTR, 1).
003180     MOVE ST-POINTS(2) TO STU-POINTS(WS-STU-CTR, 2).
003190     MOVE ST-POINTS(3) TO STU-POINTS(WS-STU-CTR, 3).
003200     MOVE ST-POINTS(4) TO STU-POINTS(WS-STU-CTR, 4).
003210     MOVE ST-NOTIFIED(1) TO STU-NOTIFIED(WS-STU-CTR, 1).
003220     MOVE ST-NOTIFIED(2) TO STU-NOTIFIED(WS-STU-CTR, 2).
003230     MOVE ST-NOTIFIED(3) TO STU-NOTIFIED(WS-STU-CTR, 3).
003240     MOVE ST-NOTIFIED(4) TO STU-NOTIFIED(WS-STU-CTR, 4).
003250     PERFORM 9000-READ-MASTER.
003260
003270*    PASS 1B - POST EACH TRANSACTION AGAINST THE TABLE.
003280 2500-POST-TRANSACTIONS.
003290     PERFORM 2510-VALIDATE-STUDENT THRU 2510-EXIT.
003300     IF STU-IS-VALID
003310         PERFORM 2530-POST-POINTS
003320     ELSE
003330         PERFORM 2520-NO-STUDENT-FOUND
003340     END-IF.
003350     PERFORM 9010-READ-TXN.
003360
003370*    REQUEST #233 - PULLED THE SEARCH ALL OUT OF THE POSTING
003380*    PARAGRAPH SO AN UNKNOWN STUDENT ID EXITS EARLY, MIRRORING
003390*    THE OLD REGISTRATION VALIDATION LOGIC FROM THE CLASS-LIST
003400*    PROGRAM THIS MODULE WAS CLONED FROM.
003410 2510-VALIDATE-STUDENT.
003420     MOVE "Y" TO WS-STU-VALID-SW.
003430     SEARCH ALL STU-ENTRY
003440         AT END
003450             MOVE "N" TO WS-STU-VALID-SW
003460             GO TO 2510-EXIT
003470         WHEN STU-ID (STU-IDX) = PT-STUDENT-ID
003480             CONTINUE
003490     END-SEARCH.
003500 2510-EXIT.
003510     EXIT.
003520
003530 2520-NO-STUDENT-FOUND.
003540     MOVE PT-STUDENT-ID TO O-ERR-ID.
003550     WRITE PRTLINE FROM ERROR-LINE
003560         AFTER ADVANCING 1 LINE
003570             AT EOP PERFORM 9900-HEADING.
003580     ADD 1 TO C-ERR-CTR.
003590
003600 2530-POST-POINTS.
003610     ADD PT-POINTS(1) TO STU-POINTS(STU-IDX, 1).
003620     ADD PT-POINTS(2) TO STU-POINTS(STU-IDX, 2).
003630     ADD PT-POINTS(3) TO STU-POINTS(STU-IDX, 3).
003640     ADD PT-POINTS(4) TO STU-POINTS(STU-IDX, 4).
003650
003660*    PASS 2 - COURSE STATISTICS, RANKINGS AND DETAIL REPORT.
003670 4000-STATISTICS.
003680     PERFORM 4100-COMPUTE-COURSE-STAT
003690         VARYING WS-COURSE-IDX FROM 1 BY 1
003700             UNTIL WS-COURSE-IDX > 4.
003710
003720     PERFORM 4200-RANK-POPULARITY.
003730     PERFORM 4210-RANK-ACTIVITY.
003740     PERFORM 4220-RANK-AVERAGE.
003750
003760     PERFORM 4300-COURSE-DETAIL
003770         VARYING WS-COURSE-IDX FROM 1 BY 1
003780             UNTIL WS-COURSE-IDX > 4.
003790
003800 4100-COMPUTE-COURSE-STAT.
003810     MOVE ZERO TO CRS-POPULARITY(WS-COURSE-IDX).
003820     MOVE ZERO TO CRS-ACTIVITY(WS-COURSE-IDX).
003830     PERFORM 4110-ACCUM-COURSE-STUDENT
003840         VARYING WS-STU-IDX-W FROM 1 BY 1
003850             UNTIL WS-STU-IDX-W > WS-STU-CTR.
003860
003870     IF CRS-POPULARITY(WS-COURSE-IDX) = ZERO
003880         MOVE ZERO TO CRS-AVERAGE(WS-COURSE-IDX)
003890     ELSE
003900         COMPUTE CRS-AVERAGE(WS-COURSE-IDX) ROUNDED =
003910             CRS-ACTIVITY(WS-COURSE-IDX) /
003920                 CRS-POPULARITY(WS-COURSE-IDX)
003930     END-IF.
003940
003950 4110-ACCUM-COURSE-STUDENT.
003960     IF STU-POINTS(WS-STU-IDX-W, WS-COURSE-IDX) > ZERO
003970         ADD 1 TO CRS-POPULARITY(WS-COURSE-IDX)
003980         ADD STU-POINTS(WS-STU-IDX-W, WS-COURSE-IDX)
003990             TO CRS-ACTIVITY(WS-COURSE-IDX)
004000     END-IF.
004010
004020*    GENERIC MOST/LEAST RANKING - VALUES LOADED BY THE CALLER
004030*    INTO WS-RANK-VALUE(1..4) IN COURSE-TABLE ORDER.
004040 4190-BUILD-RANKING.
004050     MOVE ZERO TO WS-RANK-MAX.
004060     MOVE ZERO TO WS-RANK-MIN-NONZERO.
004070     MOVE "N" TO WS-RANK-ANY-NONZ-SW.
004080     MOVE SPACES TO WS-RANK-MOST-LIST.
004090     MOVE SPACES TO WS-RANK-LEAST-LIST.
004100
004110     PERFORM 4191-FIND-MAX
004120         VARYING WS-RANK-IDX FROM 1 BY 1
004130             UNTIL WS-RANK-IDX > 4.
004140     PERFORM 4192-FIND-MIN-NONZERO
004150         VARYING WS-RANK-IDX FROM 1 BY 1
004160             UNTIL WS-RANK-IDX > 4.
004170
004180     IF WS-RANK-ANY-NONZ-SW = "N"
004190         MOVE "N/A" TO WS-RANK-MOST-LIST
004200         MOVE "N/A" TO WS-RANK-LEAST-LIST
004210     ELSE
004220         MOVE 1 TO WS-RANK-PTR
004230         PERFORM 4193-ADD-MOST
004240             VARYING WS-RANK-IDX FROM 1 BY 1
004250                 UNTIL WS-RANK-IDX > 4
004260         MOVE 1 TO WS-RANK-PTR
004270         PERFORM 4194-ADD-LEAST
004280             VARYING WS-RANK-IDX FROM 1 BY 1
004290                 UNTIL WS-RANK-IDX > 4
004300     END-IF.
004310
004320 4191-FIND-MAX.
004330     IF WS-RANK-VALUE(WS-RANK-IDX) > WS-RANK-MAX
004340         MOVE WS-RANK-VALUE(WS-RANK-IDX) TO WS-RANK-MAX
004350     END-IF.
004360
004370 4192-FIND-MIN-NONZERO.
004380     IF WS-RANK-VALUE(WS-RANK-IDX) > ZERO
004390         MOVE "Y" TO WS-RANK-ANY-NONZ-SW
004400         IF WS-RANK-MIN-NONZERO = ZERO
004410             MOVE WS-RANK-VALUE(WS-RANK-IDX)
004420                 TO WS-RANK-MIN-NONZERO
004430         END-IF
004440         IF WS-RANK-VALUE(WS-RANK-IDX) < WS-RANK-MIN-NONZERO
004450             MOVE WS-RANK-VALUE(WS-RANK-IDX)
004460                 TO WS-RANK-MIN-NONZERO
004470         END-IF
004480     END-IF.
004490
004500 4193-ADD-MOST.
004510     IF WS-RANK-VALUE(WS-RANK-IDX) = WS-RANK-MAX
004520         IF WS-RANK-PTR NOT = 1
004530             STRING ", " DELIMITED BY SIZE
004540                 INTO WS-RANK-MOST-LIST
004550                     WITH POINTER WS-RANK-PTR
004560         END-IF
004570         STRING CRS-NAME(WS-RANK-IDX) DELIMITED BY SPACE
004580             INTO WS-RANK-MOST-LIST
004590                 WITH POINTER WS-RANK-PTR
004600     END-IF.
004610
004620 4194-ADD-LEAST.
004630     IF WS-RANK-VALUE(WS-RANK-IDX) = WS-RANK-MIN-NONZERO
004640        AND WS-RANK-VALUE(WS-RANK-IDX) > ZERO
004650         IF WS-RANK-PTR NOT = 1
004660             STRING ", " DELIMITED BY SIZE
004670                 INTO WS-RANK-LEAST-LIST
004680                     WITH POINTER WS-RANK-PTR
004690         END-IF
004700         STRING CRS-NAME(WS-RANK-IDX) DELIMITED BY SPACE
004710             INTO WS-RANK-LEAST-LIST
004720                 WITH POINTER WS-RANK-PTR
004730     END-IF.
004740
004750 4200-RANK-POPULARITY.
004760     MOVE CRS-POPULARITY(1) TO WS-RANK-VALUE(1).
004770     MOVE CRS-POPULARITY(2) TO WS-RANK-VALUE(2).
004780     MOVE CRS-POPULARITY(3) TO WS-RANK-VALUE(3).
004790     MOVE CRS-POPULARITY(4) TO WS-RANK-VALUE(4).
004800     PERFORM 4190-BUILD-RANKING.
004810
004820     MOVE "MOST POPULAR:" TO O-RANK-LABEL.
004830     MOVE WS-RANK-MOST-LIST TO O-RANK-LIST.
004840     WRITE PRTLINE FROM RANK-LINE
004850         AFTER ADVANCING 2 LINES
004860             AT EOP PERFORM 9900-HEADING.
004870
004880     MOVE "LEAST POPULAR:" TO O-RANK-LABEL.
004890     MOVE WS-RANK-LEAST-LIST TO O-RANK-LIST.
004900     WRITE PRTLINE FROM RANK-LINE
004910         AFTER ADVANCING 1 LINE
004920             AT EOP PERFORM 9900-HEADING.
004930
004940 4210-RANK-ACTIVITY.
004950     MOVE CRS-ACTIVITY(1) TO WS-RANK-VALUE(1).
004960     MOVE CRS-ACTIVITY(2) TO WS-RANK-VALUE(2).
004970     MOVE CRS-ACTIVITY(3) TO WS-RANK-VALUE(3).
004980     MOVE CRS-ACTIVITY(4) TO WS-RANK-VALUE(4).
004990     PERFORM 4190-BUILD-RANKING.
005000
005010     MOVE "HIGHEST ACTIVITY:" TO O-RANK-LABEL.
005020     MOVE WS-RANK-MOST-LIST TO O-RANK-LIST.
005030     WRITE PRTLINE FROM RANK-LINE
005040         AFTER ADVANCING 1 LINE
005050             AT EOP PERFORM 9900-HEADING.
005060
005070     MOVE "LOWEST ACTIVITY:" TO O-RANK-LABEL.
005080     MOVE WS-RANK-LEAST-LIST TO O-RANK-LIST.
005090     WRITE PRTLINE FROM RANK-LINE
005100         AFTER ADVANCING 1 LINE
005110             AT EOP PERFORM 9900-HEADING.
005120
005130 4220-RANK-AVERAGE.
005140     MOVE CRS-AVERAGE(1) TO WS-RANK-VALUE(1).
005150     MOVE CRS-AVERAGE(2) TO WS-RANK-VALUE(2).
005160     MOVE CRS-AVERAGE(3) TO WS-RANK-VALUE(3).
005170     MOVE CRS-AVERAGE(4) TO WS-RANK-VALUE(4).
005180     PERFORM 4190-BUILD-RANKING.
005190
005200     MOVE "EASIEST COURSE:" TO O-RANK-LABEL.
005210     MOVE WS-RANK-MOST-LIST TO O-RANK-LIST.
005220     WRITE PRTLINE FROM RANK-LINE
005230         AFTER ADVANCING 1 LINE
005240             AT EOP PERFORM 9900-HEADING.
005250
005260     MOVE "HARDEST COURSE:" TO O-RANK-LABEL.
005270     MOVE WS-RANK-LEAST-LIST TO O-RANK-LIST.
005280     WRITE PRTLINE FROM RANK-LINE
005290         AFTER ADVANCING 1 LINE
005300             AT EOP PERFORM 9900-HEADING.
005310
005320*    PER-COURSE DETAIL REPORT - POINTS DESC, THEN ID ASC.
005330 4300-COURSE-DETAIL.
005340     MOVE ZERO TO WS-DET-CTR.
005350     PERFORM 4310-COLLECT-DETAIL
005360         VARYING WS-STU-IDX-W FROM 1 BY 1
005370             UNTIL WS-STU-IDX-W > WS-STU-CTR.
005380
005390     IF WS-DET-CTR > 1
005400         PERFORM 4320-SORT-DETAIL
005410             VARYING WS-SORT-I FROM 1 BY 1
005420                 UNTIL WS-SORT-I > WS-DET-CTR - 1
005430     END-IF.
005440
005450     MOVE CRS-NAME(WS-COURSE-IDX) TO O-CRS-NAME.
005460     WRITE PRTLINE FROM COURSE-HEADING-LINE
005470         AFTER ADVANCING 2 LINES
005480             AT EOP PERFORM 9900-HEADING.
005490     WRITE PRTLINE FROM DETAIL-COLUMN-HEADING
005500         AFTER ADVANCING 1 LINE
005510             AT EOP PERFORM 9900-HEADING.
005520
005530     PERFORM 4330-PRINT-DETAIL
005540         VARYING WS-SORT-I FROM 1 BY 1
005550             UNTIL WS-SORT-I > WS-DET-CTR.
005560
005570 4310-COLLECT-DETAIL.
005580     IF STU-POINTS(WS-STU-IDX-W, WS-COURSE-IDX) > ZERO
005590         ADD 1 TO WS-DET-CTR
005600         MOVE STU-ID(WS-STU-IDX-W) TO DET-ID(WS-DET-CTR)
005610         MOVE STU-POINTS(WS-STU-IDX-W, WS-COURSE-IDX)
005620             TO DET-POINTS(WS-DET-CTR)
005630         COMPUTE DET-PCT(WS-DET-CTR) ROUNDED =
005640             STU-POINTS(WS-STU-IDX-W, WS-COURSE-IDX) * 100 /
005650                 CRS-MAX-POINTS(WS-COURSE-IDX)
005660     END-IF.
005670
005680 4320-SORT-DETAIL.                                                SK042701
005690     PERFORM 4321-SORT-COMPARE
005700         VARYING WS-SORT-J FROM 1 BY 1
005710             UNTIL WS-SORT-J > WS-DET-CTR - WS-SORT-I.
005720
005730 4321-SORT-COMPARE.
005740     MOVE "N" TO WS-SORT-SWAP-SW.
005750     IF DET-POINTS(WS-SORT-J) < DET-POINTS(WS-SORT-J + 1)
005760         MOVE "Y" TO WS-SORT-SWAP-SW
005770     END-IF.
005780     IF DET-POINTS(WS-SORT-J) = DET-POINTS(WS-SORT-J + 1)
005790        AND DET-ID(WS-SORT-J) > DET-ID(WS-SORT-J + 1)
005800         MOVE "Y" TO WS-SORT-SWAP-SW
005810     END-IF.
005820     IF WS-SORT-SWAP-SW = "Y"
005830         PERFORM 4322-SWAP-DETAIL
005840     END-IF.
005850
005860 4322-SWAP-DETAIL.
005870     MOVE DET-ID(WS-SORT-J) TO WS-HOLD-ID.
005880     MOVE DET-POINTS(WS-SORT-J) TO WS-HOLD-POINTS.
005890     MOVE DET-PCT(WS-SORT-J) TO WS-HOLD-PCT.
005900
005910     MOVE DET-ID(WS-SORT-J + 1) TO DET-ID(WS-SORT-J).
005920     MOVE DET-POINTS(WS-SORT-J + 1) TO DET-POINTS(WS-SORT-J).
005930     MOVE DET-PCT(WS-SORT-J + 1) TO DET-PCT(WS-SORT-J).
005940
005950     MOVE WS-HOLD-ID TO DET-ID(WS-SORT-J + 1).
005960     MOVE WS-HOLD-POINTS TO DET-POINTS(WS-SORT-J + 1).
005970     MOVE WS-HOLD-PCT TO DET-PCT(WS-SORT-J + 1).
005980
005990 4330-PRINT-DETAIL.
006000     MOVE DET-ID(WS-SORT-I) TO O-DET-ID.
006010     MOVE DET-POINTS(WS-SORT-I) TO O-DET-POINTS.
006020     MOVE DET-PCT(WS-SORT-I) TO O-DET-PCT.
006030     WRITE PRTLINE FROM DETAIL-LINE
006040         AFTER ADVANCING 1 LINE
006050             AT EOP PERFORM 9900-HEADING.
006060
006070*    PASS 3 - COMPLETION NOTICES, AT MOST ONE PER STUDENT/COURSE.
006080 5000-NOTIFY.                                                     AL080390
006090     PERFORM 5100-NOTIFY-STUDENT
006100         VARYING WS-STU-IDX-W FROM 1 BY 1
006110             UNTIL WS-STU-IDX-W > WS-STU-CTR.
006120
006130     PERFORM 5300-NOTIFY-TOTAL.
006140
006150 5100-NOTIFY-STUDENT.
006160     PERFORM 5110-NOTIFY-CHECK
006170         VARYING WS-COURSE-IDX FROM 1 BY 1
006180             UNTIL WS-COURSE-IDX > 4.
006190
006200 5110-NOTIFY-CHECK.
006210     IF STU-POINTS(WS-STU-IDX-W, WS-COURSE-IDX) >=
006220             CRS-MAX-POINTS(WS-COURSE-IDX)
006230        AND STU-NOTIFIED(WS-STU-IDX-W, WS-COURSE-IDX) NOT = "Y"
006240         PERFORM 5200-SEND-NOTICE
006250     END-IF.
006260
006270 5200-SEND-NOTICE.
006280     MOVE STU-EMAIL(WS-STU-IDX-W) TO O-NOTIFY-EMAIL.
006290     WRITE PRTLINE FROM NOTIFY-TO-LINE
006300         AFTER ADVANCING 2 LINES
006310             AT EOP PERFORM 9900-HEADING.
006320     WRITE PRTLINE FROM NOTIFY-RE-LINE
006330         AFTER ADVANCING 1 LINE
006340             AT EOP PERFORM 9900-HEADING.
006350
006360     MOVE STU-FIRST-NAME(WS-STU-IDX-W) TO O-NOTIFY-FIRST.
006370     MOVE STU-LAST-NAME(WS-STU-IDX-W) TO O-NOTIFY-LAST.
006380     MOVE CRS-NAME(WS-COURSE-IDX) TO O-NOTIFY-COURSE.
006390     WRITE PRTLINE FROM NOTIFY-HELLO-LINE
006400         AFTER ADVANCING 1 LINE
006410             AT EOP PERFORM 9900-HEADING.
006420
006430     MOVE "Y" TO STU-NOTIFIED(WS-STU-IDX-W, WS-COURSE-IDX).
006440     ADD 1 TO C-NOTIFY-CTR.
006450
006460 5300-NOTIFY-TOTAL.
006470     IF C-NOTIFY-CTR = 1
006480         MOVE "TOTAL 1 NOTIFICATION SENT."
006490             TO O-NOTIFY-TOTAL-TXT
006500     ELSE
006510         MOVE C-NOTIFY-CTR TO WS-NOTIFY-CTR-ED
006520         STRING "TOTAL " DELIMITED BY SIZE
006530                WS-NOTIFY-CTR-ED DELIMITED BY SIZE
006540                " NOTIFICATIONS SENT." DELIMITED BY SIZE
006550             INTO O-NOTIFY-TOTAL-TXT
006560     END-IF.
006570
006580     WRITE PRTLINE FROM NOTIFY-TOTAL-LINE
006590         AFTER ADVANCING 2 LINES
006600             AT EOP PERFORM 9900-HEADING.
006610
006620 3000-CLOSING.
006630     CLOSE STUDENT-MASTER.
006640     CLOSE POINTS-TXN-FILE.
006650     CLOSE PROGRESS-PRTOUT.
006660
006670 9000-READ-MASTER.
006680     READ STUDENT-MASTER
006690         AT END
006700             MOVE "NO" TO MORE-MASTER-RECS.
006710
006720 9010-READ-TXN.
006730     READ POINTS-TXN-FILE
006740         AT END
006750             MOVE "NO" TO MORE-TXN-RECS.
006760
006770 9900-HEADING.
006780     ADD 1 TO C-PCTR.
006790     MOVE C-PCTR TO O-PCTR.
006800
006810     WRITE PRTLINE FROM COMPANY-TITLE
006820         AFTER ADVANCING TOP-OF-FORM.
006830     WRITE PRTLINE FROM BLANK-LINE
006840         AFTER ADVANCING 1 LINE.
