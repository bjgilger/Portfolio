000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.              AMORT.
000030 AUTHOR.                  A. LINDQUIST.
000040 INSTALLATION.            LINDQUIST DATA SERVICES - DES MOINES.
000050 DATE-WRITTEN.            04/18/84.
000060 DATE-COMPILED.
000070 SECURITY.                UNCLASSIFIED - INTERNAL USE ONLY.
000080
000090***************************************************************
000100*  PROGRAM AMORT                                               *
000110*  AMORTIZATION SCHEDULE BUILDER.                              *
000120*  GIVEN PRINCIPAL, FIXED PAYMENT, PERIODS AND ANNUAL RATE,    *
000130*  WALKS THE DECLINING BALANCE MONTH BY MONTH AND PRINTS THE   *
000140*  PAYMENT/INTEREST/PRINCIPAL/BALANCE SCHEDULE, WITH A TOTAL   *
000150*  INTEREST BREAK LINE AFTER EACH REQUEST.                     *
000160***************************************************************
000170*                   C H A N G E   L O G                       *
000180*---------------------------------------------------------------
000190* 04/18/84  AL   ORIGINAL WRITE-UP, SINGLE REQUEST PER RUN.    *
000200* 05/02/84  AL   ADDED MULTI-REQUEST READ LOOP.                *
000210* 06/30/85  AL   BALANCE FLOORED AT ZERO ON FINAL MONTH.       *
000220* 02/14/87  DW   TOTAL INTEREST BREAK LINE ADDED PER REQ #74.  *
000230* 09/19/90  SK   SCHEDULE HEADING REPRINTED EACH NEW REQUEST.  *
000240* 03/11/93  AL   RATE CARRIED AT 9 DECIMALS - REQUEST #151.    *
000250* 09/02/98  AL   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS   *
000260*                PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF.     *
000270* 07/20/01  DW   REQUEST #249 - PAGE FOOTING RAISED TO 55.     *
000280***************************************************************
000290
000300 ENVIRONMENT DIVISION.
000310 CONFIGURATION SECTION.
000320 SPECIAL-NAMES.
000330     C01 IS TOP-OF-FORM.
000340
000350 INPUT-OUTPUT SECTION.
000360 FILE-CONTROL.
000370
000380     SELECT AMORT-REQUEST-FILE
000390         ASSIGN TO AMORTREQ
000400         ORGANIZATION IS LINE SEQUENTIAL.
000410
000420     SELECT AMORT-PRTOUT
000430         ASSIGN TO AMORTRPT
000440         ORGANIZATION IS LINE SEQUENTIAL.
000450
000460 DATA DIVISION.
000470 FILE SECTION.
000480
000490 FD  AMORT-REQUEST-FILE
000500     LABEL RECORD IS STANDARD
000510     RECORD CONTAINS 80 CHARACTERS
000520     DATA RECORD IS AR-REC.
000530
000540 01  AR-REC.
000550     05  AR-PRINCIPAL        PIC 9(9)V99.
000560     05  AR-PAYMENT          PIC 9(7)V99.
000570     05  AR-PERIODS          PIC 9(3).
000580     05  AR-INTEREST         PIC 9(2)V9(4).
000590     05  FILLER              PIC X(51).
000600
000610* ALTERNATE VIEW OF THE REQUEST RECORD - LETS US PEEK AT THE
000620* RESERVE AREA WITHOUT DISTURBING AR-REC WHEN REQUEST #249
000630* WORK IS PICKED BACK UP (SEE CHANGE LOG).
000640 01  AR-REC-RESERVE-VIEW REDEFINES AR-REC.
000650     05  FILLER              PIC X(20).
000660     05  AR-RESERVE-TAG      PIC X(4).
000670     05  FILLER              PIC X(5).
000680     05  AR-RESERVE-AREA     PIC X(51).
000690
000700 FD  AMORT-PRTOUT
000710     LABEL RECORD IS OMITTED
000720     RECORD CONTAINS 132 CHARACTERS
000730     LINAGE IS 60 WITH FOOTING AT 55
000740     DATA RECORD IS PRTLINE.
000750
000760 01  PRTLINE                 PIC X(132).
000770
000780 WORKING-STORAGE SECTION.
000790*    STANDALONE COUNTERS - NOT PART OF ANY REPORT OR RECORD
000800*    GROUP, SO THEY STAY OUT OF WORK-AREA BELOW.
000810 77  C-PCTR                  PIC 99        VALUE ZERO COMP.
000820 77  C-REQ-CTR               PIC 9(5)      VALUE ZERO COMP.
000830 01  WORK-AREA.
000840     05  MORE-RECS           PIC XXX       VALUE "YES".
000850         88  NO-MORE-RECS    VALUE "NO ".
000860     05  FILLER              PIC X(10)     VALUE SPACES.
000870
000880 01  RATE-WORK-AREA.
000890     05  WS-MONTHLY-RATE     PIC S9V9(9)    VALUE ZERO.
000900     05  FILLER              PIC X(5)       VALUE SPACES.
000910
000920 01  SCHEDULE-WORK-AREA.
000930     05  WS-BALANCE          PIC S9(9)V9(9) VALUE ZERO.
000940     05  WS-INTEREST         PIC S9(9)V9(9) VALUE ZERO.
000950     05  WS-PRIN-PART        PIC S9(9)V9(9) VALUE ZERO.
000960     05  WS-MONTH-CTR        PIC 9(3)       VALUE ZERO COMP.
000970     05  WS-TOTAL-INTEREST   PIC S9(9)V99   VALUE ZERO.
000980     05  FILLER              PIC X(5)       VALUE SPACES.
000990
001000 01  WS-SYS-DATE.
001010     05  WS-SYS-YY           PIC 99.
001020     05  WS-SYS-MM           PIC 99.
001030     05  WS-SYS-DD           PIC 99.
001040     05  FILLER              PIC X(4)        VALUE SPACES.
001050
001060 01  WS-SYS-DATE-NUM REDEFINES WS-SYS-DATE.
001070     05  WS-SYS-DATE-NUM-V   PIC 9(6).
001080     05  FILLER              PIC X(4).
001090
001100 01  WS-SYS-DATE-ALT.
001110     05  WS-SYS-CENT         PIC 99          VALUE 19.
001120     05  WS-SYS-YY-A         PIC 99.
001130     05  WS-SYS-MM-A         PIC 99.
001140     05  WS-SYS-DD-A         PIC 99.
001150     05  FILLER              PIC X(4)        VALUE SPACES.
001160
001170 01  WS-SYS-DATE-ALT-NUM REDEFINES WS-SYS-DATE-ALT.
001180     05  WS-SYS-DATE-ALT-V   PIC 9(8).
001190     05  FILLER              PIC X(4).
001200
001210 01  COMPANY-TITLE.
001220     05  FILLER              PIC X(6)    VALUE "DATE:".
001230     05  O-MONTH              PIC 99.
001240     05  FILLER              PIC X       VALUE "/".
001250     05  O-DAY                PIC 99.
001260     05  FILLER              PIC X       VALUE "/".
001270     05  O-YEAR               PIC 99.
001280     05  FILLER              PIC X(36)   VALUE SPACES.
001290     05  FILLER              PIC X(28)   VALUE
001300         "LINDQUIST DATA SVCS - AMORT".
001310     05  FILLER              PIC X(42)   VALUE SPACES.
001320     05  FILLER              PIC X(6)    VALUE "PAGE:".
001330     05  O-PCTR               PIC Z9.
001340
001350 01  REQUEST-TITLE-LINE.
001360     05  FILLER              PIC X(10)   VALUE "REQUEST # ".
001370     05  O-REQ-CTR           PIC ZZZZ9.
001380     05  FILLER              PIC X(4)    VALUE SPACES.
001390     05  FILLER              PIC X(11)   VALUE "PRINCIPAL: ".
001400     05  O-REQ-PRINCIPAL     PIC Z(7)9.99.
001410     05  FILLER              PIC X(4)    VALUE SPACES.
001420     05  FILLER              PIC X(9)    VALUE "PAYMENT: ".
001430     05  O-REQ-PAYMENT       PIC Z(5)9.99.
001440     05  FILLER              PIC X(4)    VALUE SPACES.
001450     05  FILLER              PIC X(9)    VALUE "PERIODS: ".
001460     05  O-REQ-PERIODS       PIC ZZ9.
001470     05  FILLER              PIC X(34)   VALUE SPACES.
001480
001490 01  COLUMN-HEADING-1.
001500     05  FILLER              PIC X(5)    VALUE "MONTH".
001510     05  FILLER              PIC X(6)    VALUE SPACES.
001520     05  FILLER              PIC X(7)    VALUE "PAYMENT".
001530     05  FILLER              PIC X(5)    VALUE SPACES.
001540     05  FILLER              PIC X(8)    VALUE "INTEREST".
001550     05  FILLER              PIC X(5)    VALUE SPACES.
001560     05  FILLER              PIC X(9)    VALUE "PRINCIPAL".
001570     05  FILLER              PIC X(5)    VALUE SPACES.
001580     05  FILLER              PIC X(7)    VALUE "BALANCE".
001590     05  FILLER              PIC X(66)   VALUE SPACES.
001600
001610 01  DETAIL-LINE.
001620     05  O-AM-MONTH          PIC ZZ9.
001630     05  FILLER              PIC X(6)    VALUE SPACES.
001640     05  O-AM-PAYMENT        PIC Z(5)9.99.
001650     05  FILLER              PIC X(3)    VALUE SPACES.
001660     05  O-AM-INTEREST       PIC Z(5)9.99.
001670     05  FILLER              PIC X(3)    VALUE SPACES.
001680     05  O-AM-PRINCIPAL      PIC Z(5)9.99.
001690     05  FILLER              PIC X(3)    VALUE SPACES.
001700     05  O-AM-BALANCE        PIC Z(7)9.99.
001710     05  FILLER              PIC X(77)   VALUE SPACES.
001720
001730 01  SUBTOTAL-LINE.
001740     05  FILLER              PIC X(23)   VALUE SPACES.
001750     05  FILLER              PIC X(24)   VALUE
001760         "TOTAL INTEREST PAID: ".
001770     05  O-SUB-TOTAL-INT     PIC Z(7)9.99.
001780     05  FILLER              PIC X(73)   VALUE SPACES.
001790
001800 01  BLANK-LINE.
001810     05  FILLER              PIC X(132)  VALUE SPACES.
001820
001830 PROCEDURE DIVISION.
001840
001850 0000-AMORT.
001860     PERFORM 1000-INIT.
001870     PERFORM 2000-MAINLINE
001880         UNTIL NO-MORE-RECS.
001890     PERFORM 3000-CLOSING.
001900     STOP RUN.
001910
001920 1000-INIT.
001930     ACCEPT WS-SYS-DATE FROM DATE.
001940     MOVE WS-SYS-MM TO O-MONTH.
001950     MOVE WS-SYS-DD TO O-DAY.
001960     MOVE WS-SYS-YY TO O-YEAR.
001970
001980     OPEN INPUT AMORT-REQUEST-FILE.
001990     OPEN OUTPUT AMORT-PRTOUT.
002000
002010     PERFORM 9900-HEADING.
002020     PERFORM 9000-READ.
002030
002040 2000-MAINLINE.
002050     ADD 1 TO C-REQ-CTR.
002060     PERFORM 2100-REQUEST-HEADING.
002070     PERFORM 2120-COMPUTE-RATE.
002080     PERFORM 2200-MONTH-LOOP
002090         UNTIL WS-MONTH-CTR NOT < AR-PERIODS.
002100     PERFORM 9200-SUBTOTAL.
002110     PERFORM 9000-READ.
002120
002130 2100-REQUEST-HEADING.
002140     MOVE ZERO TO WS-MONTH-CTR.
002150     MOVE ZERO TO WS-TOTAL-INTEREST.
002160     MOVE AR-PRINCIPAL TO WS-BALANCE.
002170
002180     MOVE C-REQ-CTR TO O-REQ-CTR.
002190     MOVE AR-PRINCIPAL TO O-REQ-PRINCIPAL.
002200     MOVE AR-PAYMENT TO O-REQ-PAYMENT.
002210     MOVE AR-PERIODS TO O-REQ-PERIODS.
002220
002230     WRITE PRTLINE FROM REQUEST-TITLE-LINE
002240         AFTER ADVANCING 2 LINES
002250             AT EOP PERFORM 9900-HEADING.
002260     WRITE PRTLINE FROM COLUMN-HEADING-1
002270         AFTER ADVANCING 2 LINES
002280             AT EOP PERFORM 9900-HEADING.
002290
002300*    MONTHLY RATE CARRIED AT 9 DECIMALS INTERNALLY PER REQ #151.
002310 2120-COMPUTE-RATE.                                               AL031193
002320     COMPUTE WS-MONTHLY-RATE ROUNDED =
002330         AR-INTEREST / 100 / 12.
002340
002350*    INTEREST = BALANCE * I.  PRINCIPAL PART = PAYMENT - INTEREST.
002360*    BALANCE FLOORED AT ZERO ON THE FINAL MONTH, PER 06/30/85.
002370 2200-MONTH-LOOP.
002380     ADD 1 TO WS-MONTH-CTR.
002390     COMPUTE WS-INTEREST ROUNDED = WS-BALANCE * WS-MONTHLY-RATE.
002400     COMPUTE WS-PRIN-PART = AR-PAYMENT - WS-INTEREST.
002410     COMPUTE WS-BALANCE = WS-BALANCE - WS-PRIN-PART.
002420     IF WS-BALANCE < ZERO
002430         MOVE ZERO TO WS-BALANCE
002440     END-IF.
002450     COMPUTE WS-TOTAL-INTEREST ROUNDED =
002460         WS-TOTAL-INTEREST + WS-INTEREST.
002470     PERFORM 2300-OUTPUT-DETAIL.
002480
002490*    REPORTED VALUES ROUNDED HALF-UP TO 2 DECIMALS AT OUTPUT -
002500*    WS-BALANCE ETC. STAY AT FULL INTERNAL PRECISION, PER #151.
002510 2300-OUTPUT-DETAIL.
002520     MOVE WS-MONTH-CTR TO O-AM-MONTH.
002530     MOVE AR-PAYMENT TO O-AM-PAYMENT.
002540     COMPUTE O-AM-INTEREST ROUNDED = WS-INTEREST.
002550     COMPUTE O-AM-PRINCIPAL ROUNDED = WS-PRIN-PART.
002560     COMPUTE O-AM-BALANCE ROUNDED = WS-BALANCE.
002570
002580     WRITE PRTLINE FROM DETAIL-LINE
002590         AFTER ADVANCING 1 LINE
002600             AT EOP PERFORM 9900-HEADING.
002610
002620 9200-SUBTOTAL.                                                   DW021487
002630     MOVE WS-TOTAL-INTEREST TO O-SUB-TOTAL-INT.
002640     WRITE PRTLINE FROM SUBTOTAL-LINE
002650         AFTER ADVANCING 2 LINES
002660             AT EOP PERFORM 9900-HEADING.
002670     WRITE PRTLINE FROM BLANK-LINE
002680         AFTER ADVANCING 1 LINE.
002690
002700 3000-CLOSING.
002710     CLOSE AMORT-REQUEST-FILE.
002720     CLOSE AMORT-PRTOUT.
002730
002740 9000-READ.
002750     READ AMORT-REQUEST-FILE
002760         AT END
002770             MOVE "NO" TO MORE-RECS.
002780
002790 9900-HEADING.
002800     ADD 1 TO C-PCTR.
002810     MOVE C-PCTR TO O-PCTR.
002820
002830     WRITE PRTLINE FROM COMPANY-TITLE
002840         AFTER ADVANCING TOP-OF-FORM.
002850     WRITE PRTLINE FROM BLANK-LINE
002860         AFTER ADVANCING 1 LINE.
